000100******************************************************************
000200* FECHA       : 11/03/1986                                       *
000300* PROGRAMADOR : RIGOBERTO OSORIO (SIC)                           *
000400* APLICACION  : CATALOGO Y EXISTENCIAS                           *
000500* PROGRAMA    : VARDIF1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : COMPARA DOS EXTRACTOS DE VARIANTES DE PRODUCTO   *
000800*             : (NOMBRE, MODELO, COLOR, TALLA) DE LA CADENA DE   *
000900*             : ROPA Y REPORTA LAS VARIANTES QUE EXISTEN UNICA-  *
001000*             : MENTE EN UNO DE LOS DOS ARCHIVOS.                *
001100* ARCHIVOS    : VARFILE1=E,VARFILE2=E,VARDIFF=S                  *
001200* ACCION (ES) : C=COMPARAR                                       *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 100214                                           *
001500* NOMBRE      : DIFERENCIA DE VARIANTES DE CATALOGO              *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                    VARDIF1.
001900 AUTHOR.                        RIGOBERTO OSORIO.
002000 INSTALLATION.                  DEPTO SISTEMAS - CATALOGO.
002100 DATE-WRITTEN.                  11/03/1986.
002200 DATE-COMPILED.
002300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002400******************************************************************
002500*                     H I S T O R I A L   D E                   *
002600*                    M O D I F I C A C I O N E S                *
002700******************************************************************
002800* FECHA       PROGRAMADOR  TICKET     DESCRIPCION                *
002900* ----------  -----------  ---------  ------------------------- *
003000* 11/03/1986  SIC          BPM100214  VERSION INICIAL DEL        *
003100*                                     PROGRAMA DE DIFERENCIA DE  *
003200*                                     VARIANTES.                 *
003300* 02/09/1987  SIC          BPM100377  SE AGREGA VALIDACION DE    *
003400*                                     MODELO NUMERICO.           *
003500* 14/01/1988  SIC          BPM100501  CORRIGE ARRASTRE DE NOMBRE *
003600*                                     EN BLANCO (CAMPO NAME).    *
003700* 30/07/1989  RML          BPM100688  ESTANDARIZA MAYUSCULAS Y   *
003800*                                     RECORTE DE ESPACIOS EN LOS *
003900*                                     CAMPOS LLAVE.              *
004000* 19/02/1991  RML          BPM100902  SE AGREGA CORRECCION DE    *
004100*                                     HOMOGLIFOS CIRILICOS EN LA *
004200*                                     TALLA (B/C).               *
004300* 05/11/1992  JCP          BPM101055  SE ELIMINA DUPLICADO DE    *
004400*                                     LLAVE, CONSERVANDO PRIMER  *
004500*                                     REGISTRO LEIDO.            *
004600* 21/06/1994  JCP          BPM101177  REPORTE VACIO CUANDO NO    *
004700*                                     HAY DIFERENCIAS.           *
004800* 08/12/1995  JCP          BPM101299  AJUSTE DE CONTADORES DE    *
004900*                                     ESTADISTICAS FINALES.      *
005000* 17/04/1997  MGB          BPM101450  SE ORDENA TABLA DE LLAVES  *
005100*                                     PARA PERMITIR SEARCH ALL.  *
005200* 30/09/1998  MGB          BPM101602  REVISION Y2K - CAMPOS DE   *
005300*                                     FECHA DE PROCESO AMPLIADOS *
005400*                                     A CUATRO DIGITOS DE ANIO.  *
005500* 11/01/1999  MGB          BPM101609  PRUEBAS DE PASO DE SIGLO   *
005600*                                     SOBRE WKS-FECHA-PROCESO.   *
005700* 25/08/2001  LFC          BPM101788  SE AMPLIA TABLA DE         *
005800*                                     VARIANTES A 3000 ENTRADAS  *
005900*                                     POR CRECIMIENTO DE CATALOGO*
006000* 06/05/2004  LFC          BPM101950  CORRIGE MENSAJE DE CIERRE  *
006100*                                     CON ARCHIVO DE DIFERENCIA  *
006200*                                     VACIO (SOLO ENCABEZADO).   *
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01                     IS TOP-OF-FORM
006800     CLASS CLASE-DIGITOS     IS "0" THRU "9"
006900     UPSI-0 ON STATUS        IS SW-CORRIDA-CON-EXTRAS.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200******************************************************************
007300*              A R C H I V O S   D E   E N T R A D A             *
007400******************************************************************
007500     SELECT VARFILE1 ASSIGN   TO VARFILE1
007600            ORGANIZATION      IS LINE SEQUENTIAL
007700            FILE STATUS       IS FS-VARFILE1
007800                                 FSE-VARFILE1.
007900     SELECT VARFILE2 ASSIGN   TO VARFILE2
008000            ORGANIZATION      IS LINE SEQUENTIAL
008100            FILE STATUS       IS FS-VARFILE2
008200                                 FSE-VARFILE2.
008300******************************************************************
008400*              A R C H I V O   D E   S A L I D A                 *
008500******************************************************************
008600     SELECT VARDIFF  ASSIGN   TO VARDIFF
008700            ORGANIZATION      IS LINE SEQUENTIAL
008800            FILE STATUS       IS FS-VARDIFF
008900                                 FSE-VARDIFF.
009000 
009100 DATA DIVISION.
009200 FILE SECTION.
009300*1 -->EXTRACTO DE VARIANTES, CORRIDA ANTERIOR (FILE1)
009400 FD  VARFILE1.
009500     COPY VARREG1.
009600*2 -->EXTRACTO DE VARIANTES, CORRIDA ACTUAL (FILE2)
009700 FD  VARFILE2.
009800     COPY VARREG1
009900         REPLACING ==REG-VARIANTE== BY ==REG-VARIANTE-2==
010000                   ==VAR-==         BY ==VA2-==.
010100*3 -->REPORTE DE DIFERENCIAS DE VARIANTES
010200 FD  VARDIFF.
010300     COPY VARDIFO.
010400 
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700*           CONTROL DE TIEMPO DE CORRIDA (BITACORA DE OPERACION)  *
010800******************************************************************
010900 77  WKS-HORA-INICIO                 PIC 9(08).
011000 77  WKS-HORA-FIN                    PIC 9(08).
011100 77  WKS-TIEMPO-CORRIDA       COMP-3 PIC S9(15).
011200******************************************************************
011300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011400******************************************************************
011500 01  WKS-FS-STATUS.
011600     02  FS-VARFILE1               PIC 9(02) VALUE ZEROES.
011700     02  FSE-VARFILE1.
011800         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011900         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
012000         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
012100     02  FS-VARFILE2               PIC 9(02) VALUE ZEROES.
012200     02  FSE-VARFILE2.
012300         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
012400         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
012500         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
012600     02  FS-VARDIFF                PIC 9(02) VALUE ZEROES.
012700     02  FSE-VARDIFF.
012800         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
012900         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
013000         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
013100     04  FILLER                    PIC X(01) VALUE SPACES.
013200******************************************************************
013300*              R E C U R S O S   D E   T R A B A J O             *
013400******************************************************************
013500 01  WKS-CAMPOS-DE-TRABAJO.
013600     02  WKS-PROGRAMA              PIC X(08) VALUE "VARDIF1 ".
013700     02  WKS-FIN-VARFILE1          PIC 9(01) VALUE ZEROES.
013800         88  FIN-VARFILE1                    VALUE 1.
013900     02  WKS-FIN-VARFILE2          PIC 9(01) VALUE ZEROES.
014000         88  FIN-VARFILE2                    VALUE 1.
014100*                  CONTADORES DE ESTADISTICAS (COMP)
014200     02  WKS-CONT-FILE1            PIC 9(07) COMP VALUE ZEROES.
014300     02  WKS-CONT-FILE2            PIC 9(07) COMP VALUE ZEROES.
014400     02  WKS-CONT-SOLO-1           PIC 9(07) COMP VALUE ZEROES.
014500     02  WKS-CONT-SOLO-2           PIC 9(07) COMP VALUE ZEROES.
014600     02  WKS-CONT-DESCARTES-1      PIC 9(07) COMP VALUE ZEROES.
014700     02  WKS-CONT-DESCARTES-2      PIC 9(07) COMP VALUE ZEROES.
014800*                  BANDERAS DE VALIDEZ DE MODELO
014900     02  WKS-MODELO-1-OK           PIC 9(01) VALUE ZEROES.
015000         88  WKS-MODELO-1-VALIDO             VALUE 1.
015100     02  WKS-MODELO-2-OK           PIC 9(01) VALUE ZEROES.
015200         88  WKS-MODELO-2-VALIDO             VALUE 1.
015300*                  SUBINDICES DE TRABAJO (COMP)
015400     02  WKS-IX1                   PIC 9(05) COMP VALUE ZEROES.
015500     02  WKS-IX2                   PIC 9(05) COMP VALUE ZEROES.
015600*                  LARGO REAL DE CAMPO PARA QUITAR SUFIJO ".0"
015700*                  (NO EL ANCHO DECLARADO DEL CAMPO) - COMP
015800     02  WKS-LARGO-MOD1            PIC 9(02) COMP VALUE ZEROES.
015900     02  WKS-LARGO-COL1            PIC 9(02) COMP VALUE ZEROES.
016000     02  WKS-LARGO-TAL1            PIC 9(02) COMP VALUE ZEROES.
016100     02  WKS-LARGO-MOD2            PIC 9(02) COMP VALUE ZEROES.
016200     02  WKS-LARGO-COL2            PIC 9(02) COMP VALUE ZEROES.
016300     02  WKS-LARGO-TAL2            PIC 9(02) COMP VALUE ZEROES.
016400*                  ARRASTRE DE NOMBRE (CARRY-DOWN)
016500     02  WKS-ULTIMO-NOMBRE-1       PIC X(30) VALUE SPACES.
016600     02  WKS-ULTIMO-NOMBRE-2       PIC X(30) VALUE SPACES.
016700     02  FILLER                    PIC X(01) VALUE SPACES.
016800*
016900*                  FECHA DE PROCESO RECIBIDA DE SYSIN
017000 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
017100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
017200     02  WKS-ANIO-PROC             PIC 9(04).
017300     02  WKS-MES-PROC              PIC 9(02).
017400     02  WKS-DIA-PROC              PIC 9(02).
017500******************************************************************
017600*      TABLA DE HOMOGLIFOS CIRILICOS DE LA TALLA (B/C)           *
017700*      Y TABLA DE MINUSCULAS/MAYUSCULAS PARA ESTANDARIZAR        *
017800******************************************************************
017900 01  WKS-CIRILICOS                 PIC X(02) VALUE "ВС".
018000 01  WKS-LATINOS                   PIC X(02) VALUE "BC".
018100 01  WKS-LETRAS-MINUS  PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
018200 01  WKS-LETRAS-MAYUS  PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018300******************************************************************
018400*     AREA DE ARMADO DE LLAVE COMPUESTA MODELO_TALLA_COLOR       *
018500******************************************************************
018600 01  WKS-LLAVE-ARMADO.
018700     02  WKS-LLAVE-MODELO          PIC X(10).
018800     02  FILLER                    PIC X(01) VALUE "_".
018900     02  WKS-LLAVE-TALLA           PIC X(10).
019000     02  FILLER                    PIC X(01) VALUE "_".
019100     02  WKS-LLAVE-COLOR           PIC X(15).
019200 01  WKS-LLAVE-ARMADO-R REDEFINES  WKS-LLAVE-ARMADO.
019300     02  WKS-LLAVE-PLANA           PIC X(37).
019400******************************************************************
019500*  TABLA  DE  VARIANTES  UNICAS  DEL  ARCHIVO  1  (ORDENADA)     *
019600******************************************************************
019700 01  WKS-TABLA-VAR-1.
019800     02  WKS-CANT-VAR-1            PIC 9(05) COMP VALUE ZEROES.
019900     02  WKS-ENTRADA-VAR-1 OCCURS 0 TO 3000 TIMES
020000                           DEPENDING ON WKS-CANT-VAR-1
020100                           ASCENDING KEY IS WKS-LLAVE-VAR-1
020200                           INDEXED   BY  WKS-I1.
020300         03  WKS-LLAVE-VAR-1       PIC X(37).
020400         03  WKS-NOM-VAR-1         PIC X(30).
020500         03  WKS-MOD-VAR-1         PIC X(10).
020600         03  WKS-COL-VAR-1         PIC X(15).
020700         03  WKS-TAL-VAR-1         PIC X(10).
020800     03  FILLER                    PIC X(01) VALUE SPACES.
020900******************************************************************
021000*  TABLA  DE  VARIANTES  UNICAS  DEL  ARCHIVO  2  (ORDENADA)     *
021100******************************************************************
021200 01  WKS-TABLA-VAR-2.
021300     02  WKS-CANT-VAR-2            PIC 9(05) COMP VALUE ZEROES.
021400     02  WKS-ENTRADA-VAR-2 OCCURS 0 TO 3000 TIMES
021500                           DEPENDING ON WKS-CANT-VAR-2
021600                           ASCENDING KEY IS WKS-LLAVE-VAR-2
021700                           INDEXED   BY  WKS-I2.
021800         03  WKS-LLAVE-VAR-2       PIC X(37).
021900         03  WKS-NOM-VAR-2         PIC X(30).
022000         03  WKS-MOD-VAR-2         PIC X(10).
022100         03  WKS-COL-VAR-2         PIC X(15).
022200         03  WKS-TAL-VAR-2         PIC X(10).
022300     03  FILLER                    PIC X(01) VALUE SPACES.
022400******************************************************************
022500*              AREA DE INTERCAMBIO PARA ORDENAMIENTO             *
022600******************************************************************
022700 01  WKS-AREA-INTERCAMBIO.
022800     02  WKS-INT-LLAVE             PIC X(37).
022900     02  WKS-INT-NOMBRE            PIC X(30).
023000     02  WKS-INT-MODELO            PIC X(10).
023100     02  WKS-INT-COLOR             PIC X(15).
023200     02  WKS-INT-TALLA             PIC X(10).
023300     02  FILLER                    PIC X(01) VALUE SPACES.
023400 01  WKS-AREA-INTERCAMBIO-R REDEFINES WKS-AREA-INTERCAMBIO.
023500     02  WKS-INT-PLANO             PIC X(92).
023600 01  WKS-BANDERAS.
023700     02  WKS-HAY-DIFERENCIAS       PIC 9(01) VALUE ZEROES.
023800         88  HAY-DIFERENCIAS                 VALUE 1.
023900     02  FILLER                    PIC X(01) VALUE SPACES.
024000*
024100 01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
024200******************************************************************
024300*              M E N S A J E S   D E L   P R O G R A M A         *
024400******************************************************************
024500 01  WKS-MENSAJES.
024600     02  WKS-MSJ-ABRE-1            PIC X(45) VALUE
024700         "ERROR AL ABRIR ARCHIVOS DE ENTRADA DE VARDIF1".
024800     02  WKS-MSJ-ABRE-2            PIC X(45) VALUE
024900         "ERROR AL ABRIR ARCHIVO DE SALIDA VARDIFF    ".
025000     02  WKS-MSJ-TABLA-LLENA       PIC X(45) VALUE
025100         "TABLA DE VARIANTES LLENA, VERIFICAR VOLUMEN ".
025200     02  FILLER                    PIC X(01) VALUE SPACES.
025300 
025400 PROCEDURE DIVISION.
025500******************************************************************
025600*               S E C C I O N    P R I N C I P A L               *
025700******************************************************************
025800 000-MAIN SECTION.
025900     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-EXIT
026000     PERFORM 100-CARGA-VARFILE1    THRU 100-CARGA-VARFILE1-EXIT
026100             UNTIL FIN-VARFILE1
026200     PERFORM 150-CARGA-VARFILE2    THRU 150-CARGA-VARFILE2-EXIT
026300             UNTIL FIN-VARFILE2
026400     PERFORM 300-COMPARA-TABLAS    THRU 300-COMPARA-TABLAS-EXIT
026500     PERFORM 400-ESTADISTICAS      THRU 400-ESTADISTICAS-EXIT
026600     PERFORM 900-CIERRA-ARCHIVOS   THRU 900-CIERRA-ARCHIVOS-EXIT
026700     STOP RUN.
026800 000-MAIN-EXIT. EXIT.
026900 
027000 010-APERTURA-ARCHIVOS SECTION.
027100     ACCEPT WKS-HORA-INICIO FROM TIME
027200     ACCEPT WKS-FECHA-PROCESO FROM DATE
027300     OPEN INPUT  VARFILE1 VARFILE2
027400          OUTPUT VARDIFF
027500     IF (FS-VARFILE1 NOT = 0) OR (FS-VARFILE2 NOT = 0)
027600        DISPLAY WKS-MSJ-ABRE-1 UPON CONSOLE
027700        DISPLAY "FS-VARFILE1 = " FS-VARFILE1 UPON CONSOLE
027800        DISPLAY "FS-VARFILE2 = " FS-VARFILE2 UPON CONSOLE
027900        MOVE 91 TO RETURN-CODE
028000        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-EXIT
028100        STOP RUN
028200     END-IF
028300     IF FS-VARDIFF NOT = 0
028400        DISPLAY WKS-MSJ-ABRE-2 UPON CONSOLE
028500        MOVE 91 TO RETURN-CODE
028600        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-EXIT
028700        STOP RUN
028800     END-IF
028900     PERFORM 020-ESCRIBE-ENCABEZADO THRU 020-ESCRIBE-ENCABEZADO-EXIT.
029000 010-APERTURA-ARCHIVOS-EXIT. EXIT.
029100 
029200 020-ESCRIBE-ENCABEZADO SECTION.
029300     MOVE SPACES         TO REG-DIF-VARIANTE
029400     MOVE "SOURCE"        TO DIF-SOURCE
029500     MOVE "NAME"          TO DIF-NAME
029600     MOVE "MODEL"         TO DIF-MODEL
029700     MOVE "COLOR"         TO DIF-COLOR
029800     MOVE "SIZE"          TO DIF-SIZE
029900     WRITE REG-DIF-VARIANTE.
030000 020-ESCRIBE-ENCABEZADO-EXIT. EXIT.
030100 
030200******************************************************************
030300*          C A R G A   Y   D E P U R A C I O N   F I L E 1       *
030400******************************************************************
030500 100-CARGA-VARFILE1 SECTION.
030600     READ VARFILE1
030700          AT END
030800             MOVE 1 TO WKS-FIN-VARFILE1
030900             GO TO 100-CARGA-VARFILE1-EXIT
031000     END-READ
031100     ADD 1 TO WKS-CONT-FILE1
031200     PERFORM 110-ARRASTRA-NOMBRE-1 THRU 110-ARRASTRA-NOMBRE-1-EXIT
031300     IF (VAR-MODEL = SPACES) AND (VAR-COLOR = SPACES)
031400                             AND (VAR-SIZE  = SPACES)
031500        ADD 1 TO WKS-CONT-DESCARTES-1
031600        GO TO 100-CARGA-VARFILE1-EXIT
031700     END-IF
031800     PERFORM 120-VALIDA-MODELO-1   THRU 120-VALIDA-MODELO-1-EXIT
031900     IF NOT WKS-MODELO-1-VALIDO
032000        ADD 1 TO WKS-CONT-DESCARTES-1
032100        GO TO 100-CARGA-VARFILE1-EXIT
032200     END-IF
032300     PERFORM 130-ESTANDARIZA-1     THRU 130-ESTANDARIZA-1-EXIT
032400     PERFORM 140-ARMA-LLAVE-1      THRU 140-ARMA-LLAVE-1-EXIT
032500     PERFORM 145-INSERTA-TABLA-1   THRU 145-INSERTA-TABLA-1-EXIT.
032600 100-CARGA-VARFILE1-EXIT. EXIT.
032700 
032800 110-ARRASTRA-NOMBRE-1 SECTION.
032900     IF (VAR-NAME = SPACES) OR (VAR-NAME = "NAN")
033000        IF WKS-ULTIMO-NOMBRE-1 = SPACES
033100           MOVE "N/A"             TO VAR-NAME
033200        ELSE
033300           MOVE WKS-ULTIMO-NOMBRE-1 TO VAR-NAME
033400        END-IF
033500     ELSE
033600        MOVE VAR-NAME             TO WKS-ULTIMO-NOMBRE-1
033700     END-IF.
033800 110-ARRASTRA-NOMBRE-1-EXIT. EXIT.
033900 
034000 120-VALIDA-MODELO-1 SECTION.
034100*    QUITA SUFIJO ".0" GENERADO POR HOJAS DE CALCULO ORIGEN.
034200*    EL SUFIJO SE BUSCA AL FINAL DEL CONTENIDO REAL DEL CAMPO,
034300*    NO AL FINAL DEL ANCHO DECLARADO (CFR. TICKET SIC-4471).
034400     MOVE 0 TO WKS-MODELO-1-OK
034500     MOVE 10 TO WKS-LARGO-MOD1
034600     PERFORM 121-BUSCA-LARGO-MODELO-1
034700             THRU 121-BUSCA-LARGO-MODELO-1-EXIT
034800             UNTIL (WKS-LARGO-MOD1 < 1)
034900                OR (VAR-MODEL(WKS-LARGO-MOD1:1) NOT = SPACE)
035000     IF WKS-LARGO-MOD1 > 1
035100        IF VAR-MODEL(WKS-LARGO-MOD1 - 1:2) = ".0"
035200           MOVE SPACES TO VAR-MODEL(WKS-LARGO-MOD1 - 1:2)
035300        END-IF
035400     END-IF
035500     IF VAR-MODEL IS NUMERIC OR VAR-MODEL = SPACES
035600        IF VAR-MODEL NOT = SPACES
035700           MOVE 1 TO WKS-MODELO-1-OK
035800        END-IF
035900     END-IF.
036000 120-VALIDA-MODELO-1-EXIT. EXIT.
036100 121-BUSCA-LARGO-MODELO-1 SECTION.
036200     SUBTRACT 1 FROM WKS-LARGO-MOD1.
036300 121-BUSCA-LARGO-MODELO-1-EXIT. EXIT.
036400
036500 130-ESTANDARIZA-1 SECTION.
036600*    QUITA SUFIJO ".0" GENERADO POR HOJAS DE CALCULO ORIGEN,
036700*    LOCALIZANDO EL FINAL REAL DEL CONTENIDO DE CADA CAMPO.
036800     MOVE 15 TO WKS-LARGO-COL1
036900     PERFORM 131-BUSCA-LARGO-COLOR-1
037000             THRU 131-BUSCA-LARGO-COLOR-1-EXIT
037100             UNTIL (WKS-LARGO-COL1 < 1)
037200                OR (VAR-COLOR(WKS-LARGO-COL1:1) NOT = SPACE)
037300     IF WKS-LARGO-COL1 > 1
037400        IF VAR-COLOR(WKS-LARGO-COL1 - 1:2) = ".0"
037500           MOVE SPACES TO VAR-COLOR(WKS-LARGO-COL1 - 1:2)
037600        END-IF
037700     END-IF
037800     MOVE 10 TO WKS-LARGO-TAL1
037900     PERFORM 132-BUSCA-LARGO-TALLA-1
038000             THRU 132-BUSCA-LARGO-TALLA-1-EXIT
038100             UNTIL (WKS-LARGO-TAL1 < 1)
038200                OR (VAR-SIZE(WKS-LARGO-TAL1:1) NOT = SPACE)
038300     IF WKS-LARGO-TAL1 > 1
038400        IF VAR-SIZE(WKS-LARGO-TAL1 - 1:2) = ".0"
038500           MOVE SPACES TO VAR-SIZE(WKS-LARGO-TAL1 - 1:2)
038600        END-IF
038700     END-IF
038800     IF VAR-COLOR = SPACES OR VAR-COLOR = "NAN"
038900                        OR VAR-COLOR = "NONE"
039000                        OR VAR-COLOR = "NA"
039100        MOVE "N/A" TO VAR-COLOR
039200     END-IF
039300     IF VAR-SIZE  = SPACES OR VAR-SIZE  = "NAN"
039400                        OR VAR-SIZE  = "NONE"
039500                        OR VAR-SIZE  = "NA"
039600        MOVE "N/A" TO VAR-SIZE
039700     END-IF
039800     INSPECT VAR-COLOR CONVERTING WKS-LETRAS-MINUS TO WKS-LETRAS-MAYUS
039900     INSPECT VAR-SIZE  CONVERTING WKS-LETRAS-MINUS TO WKS-LETRAS-MAYUS
040000     INSPECT VAR-SIZE  CONVERTING WKS-CIRILICOS    TO WKS-LATINOS.
040100 130-ESTANDARIZA-1-EXIT. EXIT.
040200 131-BUSCA-LARGO-COLOR-1 SECTION.
040300     SUBTRACT 1 FROM WKS-LARGO-COL1.
040400 131-BUSCA-LARGO-COLOR-1-EXIT. EXIT.
040500 132-BUSCA-LARGO-TALLA-1 SECTION.
040600     SUBTRACT 1 FROM WKS-LARGO-TAL1.
040700 132-BUSCA-LARGO-TALLA-1-EXIT. EXIT.
040800
040900 140-ARMA-LLAVE-1 SECTION.
041000     MOVE VAR-MODEL TO WKS-LLAVE-MODELO
041100     MOVE VAR-SIZE  TO WKS-LLAVE-TALLA
041200     MOVE VAR-COLOR TO WKS-LLAVE-COLOR.
041300 140-ARMA-LLAVE-1-EXIT. EXIT.
041400 
041500 145-INSERTA-TABLA-1 SECTION.
041600*    RECHAZA LLAVE DUPLICADA, CONSERVA EL PRIMER REGISTRO LEIDO
041700     SET WKS-I1 TO 1
041800     PERFORM 146-BUSCA-DUPLICADO-1 THRU 146-BUSCA-DUPLICADO-1-EXIT
041900             VARYING WKS-I1 FROM 1 BY 1
042000             UNTIL WKS-I1 > WKS-CANT-VAR-1
042100     IF WKS-CANT-VAR-1 < 3000
042200        ADD 1 TO WKS-CANT-VAR-1
042300        MOVE WKS-LLAVE-PLANA TO WKS-LLAVE-VAR-1(WKS-CANT-VAR-1)
042400        MOVE VAR-NAME        TO WKS-NOM-VAR-1  (WKS-CANT-VAR-1)
042500        MOVE VAR-MODEL       TO WKS-MOD-VAR-1  (WKS-CANT-VAR-1)
042600        MOVE VAR-COLOR       TO WKS-COL-VAR-1  (WKS-CANT-VAR-1)
042700        MOVE VAR-SIZE        TO WKS-TAL-VAR-1  (WKS-CANT-VAR-1)
042800     ELSE
042900        DISPLAY WKS-MSJ-TABLA-LLENA UPON CONSOLE
043000     END-IF.
043100 145-INSERTA-TABLA-1-EXIT. EXIT.
043200 
043300 146-BUSCA-DUPLICADO-1 SECTION.
043400     IF WKS-LLAVE-VAR-1(WKS-I1) = WKS-LLAVE-PLANA
043500        MOVE 99999 TO WKS-I1
043600     END-IF.
043700 146-BUSCA-DUPLICADO-1-EXIT. EXIT.
043800 
043900******************************************************************
044000*          C A R G A   Y   D E P U R A C I O N   F I L E 2       *
044100*          (MISMAS REGLAS QUE FILE1, SOBRE REG-VARIANTE-2)       *
044200******************************************************************
044300 150-CARGA-VARFILE2 SECTION.
044400     READ VARFILE2
044500          AT END
044600             MOVE 1 TO WKS-FIN-VARFILE2
044700             GO TO 150-CARGA-VARFILE2-EXIT
044800     END-READ
044900     ADD 1 TO WKS-CONT-FILE2
045000     PERFORM 160-ARRASTRA-NOMBRE-2 THRU 160-ARRASTRA-NOMBRE-2-EXIT
045100     IF (VA2-MODEL = SPACES) AND (VA2-COLOR = SPACES)
045200                             AND (VA2-SIZE  = SPACES)
045300        ADD 1 TO WKS-CONT-DESCARTES-2
045400        GO TO 150-CARGA-VARFILE2-EXIT
045500     END-IF
045600     PERFORM 170-VALIDA-MODELO-2   THRU 170-VALIDA-MODELO-2-EXIT
045700     IF NOT WKS-MODELO-2-VALIDO
045800        ADD 1 TO WKS-CONT-DESCARTES-2
045900        GO TO 150-CARGA-VARFILE2-EXIT
046000     END-IF
046100     PERFORM 180-ESTANDARIZA-2     THRU 180-ESTANDARIZA-2-EXIT
046200     PERFORM 190-ARMA-LLAVE-2      THRU 190-ARMA-LLAVE-2-EXIT
046300     PERFORM 195-INSERTA-TABLA-2   THRU 195-INSERTA-TABLA-2-EXIT.
046400 150-CARGA-VARFILE2-EXIT. EXIT.
046500 
046600 160-ARRASTRA-NOMBRE-2 SECTION.
046700     IF (VA2-NAME = SPACES) OR (VA2-NAME = "NAN")
046800        IF WKS-ULTIMO-NOMBRE-2 = SPACES
046900           MOVE "N/A"             TO VA2-NAME
047000        ELSE
047100           MOVE WKS-ULTIMO-NOMBRE-2 TO VA2-NAME
047200        END-IF
047300     ELSE
047400        MOVE VA2-NAME             TO WKS-ULTIMO-NOMBRE-2
047500     END-IF.
047600 160-ARRASTRA-NOMBRE-2-EXIT. EXIT.
047700 
047800 170-VALIDA-MODELO-2 SECTION.
047900*    QUITA SUFIJO ".0" AL FINAL DEL CONTENIDO REAL (NO DEL ANCHO
048000*    DECLARADO) - MISMA REGLA DE 120-VALIDA-MODELO-1.
048100     MOVE 0 TO WKS-MODELO-2-OK
048200     MOVE 10 TO WKS-LARGO-MOD2
048300     PERFORM 171-BUSCA-LARGO-MODELO-2
048400             THRU 171-BUSCA-LARGO-MODELO-2-EXIT
048500             UNTIL (WKS-LARGO-MOD2 < 1)
048600                OR (VA2-MODEL(WKS-LARGO-MOD2:1) NOT = SPACE)
048700     IF WKS-LARGO-MOD2 > 1
048800        IF VA2-MODEL(WKS-LARGO-MOD2 - 1:2) = ".0"
048900           MOVE SPACES TO VA2-MODEL(WKS-LARGO-MOD2 - 1:2)
049000        END-IF
049100     END-IF
049200     IF VA2-MODEL IS NUMERIC OR VA2-MODEL = SPACES
049300        IF VA2-MODEL NOT = SPACES
049400           MOVE 1 TO WKS-MODELO-2-OK
049500        END-IF
049600     END-IF.
049700 170-VALIDA-MODELO-2-EXIT. EXIT.
049800 171-BUSCA-LARGO-MODELO-2 SECTION.
049900     SUBTRACT 1 FROM WKS-LARGO-MOD2.
050000 171-BUSCA-LARGO-MODELO-2-EXIT. EXIT.
050100
050200 180-ESTANDARIZA-2 SECTION.
050300*    QUITA SUFIJO ".0" GENERADO POR HOJAS DE CALCULO ORIGEN,
050400*    LOCALIZANDO EL FINAL REAL DEL CONTENIDO DE CADA CAMPO.
050500     MOVE 15 TO WKS-LARGO-COL2
050600     PERFORM 181-BUSCA-LARGO-COLOR-2
050700             THRU 181-BUSCA-LARGO-COLOR-2-EXIT
050800             UNTIL (WKS-LARGO-COL2 < 1)
050900                OR (VA2-COLOR(WKS-LARGO-COL2:1) NOT = SPACE)
051000     IF WKS-LARGO-COL2 > 1
051100        IF VA2-COLOR(WKS-LARGO-COL2 - 1:2) = ".0"
051200           MOVE SPACES TO VA2-COLOR(WKS-LARGO-COL2 - 1:2)
051300        END-IF
051400     END-IF
051500     MOVE 10 TO WKS-LARGO-TAL2
051600     PERFORM 182-BUSCA-LARGO-TALLA-2
051700             THRU 182-BUSCA-LARGO-TALLA-2-EXIT
051800             UNTIL (WKS-LARGO-TAL2 < 1)
051900                OR (VA2-SIZE(WKS-LARGO-TAL2:1) NOT = SPACE)
052000     IF WKS-LARGO-TAL2 > 1
052100        IF VA2-SIZE(WKS-LARGO-TAL2 - 1:2) = ".0"
052200           MOVE SPACES TO VA2-SIZE(WKS-LARGO-TAL2 - 1:2)
052300        END-IF
052400     END-IF
052500     IF VA2-COLOR = SPACES OR VA2-COLOR = "NAN"
052600                        OR VA2-COLOR = "NONE"
052700                        OR VA2-COLOR = "NA"
052800        MOVE "N/A" TO VA2-COLOR
052900     END-IF
053000     IF VA2-SIZE  = SPACES OR VA2-SIZE  = "NAN"
053100                        OR VA2-SIZE  = "NONE"
053200                        OR VA2-SIZE  = "NA"
053300        MOVE "N/A" TO VA2-SIZE
053400     END-IF
053500     INSPECT VA2-COLOR CONVERTING WKS-LETRAS-MINUS TO WKS-LETRAS-MAYUS
053600     INSPECT VA2-SIZE  CONVERTING WKS-LETRAS-MINUS TO WKS-LETRAS-MAYUS
053700     INSPECT VA2-SIZE  CONVERTING WKS-CIRILICOS    TO WKS-LATINOS.
053800 180-ESTANDARIZA-2-EXIT. EXIT.
053900 181-BUSCA-LARGO-COLOR-2 SECTION.
054000     SUBTRACT 1 FROM WKS-LARGO-COL2.
054100 181-BUSCA-LARGO-COLOR-2-EXIT. EXIT.
054200 182-BUSCA-LARGO-TALLA-2 SECTION.
054300     SUBTRACT 1 FROM WKS-LARGO-TAL2.
054400 182-BUSCA-LARGO-TALLA-2-EXIT. EXIT.
054500
054600 190-ARMA-LLAVE-2 SECTION.
054700     MOVE VA2-MODEL TO WKS-LLAVE-MODELO
054800     MOVE VA2-SIZE  TO WKS-LLAVE-TALLA
054900     MOVE VA2-COLOR TO WKS-LLAVE-COLOR.
055000 190-ARMA-LLAVE-2-EXIT. EXIT.
055100 
055200 195-INSERTA-TABLA-2 SECTION.
055300     SET WKS-I2 TO 1
055400     PERFORM 196-BUSCA-DUPLICADO-2 THRU 196-BUSCA-DUPLICADO-2-EXIT
055500             VARYING WKS-I2 FROM 1 BY 1
055600             UNTIL WKS-I2 > WKS-CANT-VAR-2
055700     IF WKS-CANT-VAR-2 < 3000
055800        ADD 1 TO WKS-CANT-VAR-2
055900        MOVE WKS-LLAVE-PLANA TO WKS-LLAVE-VAR-2(WKS-CANT-VAR-2)
056000        MOVE VA2-NAME        TO WKS-NOM-VAR-2  (WKS-CANT-VAR-2)
056100        MOVE VA2-MODEL       TO WKS-MOD-VAR-2  (WKS-CANT-VAR-2)
056200        MOVE VA2-COLOR       TO WKS-COL-VAR-2  (WKS-CANT-VAR-2)
056300        MOVE VA2-SIZE        TO WKS-TAL-VAR-2  (WKS-CANT-VAR-2)
056400     ELSE
056500        DISPLAY WKS-MSJ-TABLA-LLENA UPON CONSOLE
056600     END-IF.
056700 195-INSERTA-TABLA-2-EXIT. EXIT.
056800 
056900 196-BUSCA-DUPLICADO-2 SECTION.
057000     IF WKS-LLAVE-VAR-2(WKS-I2) = WKS-LLAVE-PLANA
057100        MOVE 99999 TO WKS-I2
057200     END-IF.
057300 196-BUSCA-DUPLICADO-2-EXIT. EXIT.
057400 
057500******************************************************************
057600*   O R D E N A   A M B A S   T A B L A S   P O R   L L A V E    *
057700*   (INTERCAMBIO SIMPLE, IGUAL QUE LOS CICLOS DE MORAS TC)       *
057800******************************************************************
057900 200-ORDENA-TABLA-1 SECTION.
058000     PERFORM 210-PASADA-ORDEN-1 THRU 210-PASADA-ORDEN-1-EXIT
058100             VARYING WKS-IX1 FROM 1 BY 1
058200             UNTIL WKS-IX1 > WKS-CANT-VAR-1.
058300 200-ORDENA-TABLA-1-EXIT. EXIT.
058400 
058500 210-PASADA-ORDEN-1 SECTION.
058600     PERFORM 211-COMPARA-ORDEN-1 THRU 211-COMPARA-ORDEN-1-EXIT
058700             VARYING WKS-IX2 FROM 1 BY 1
058800             UNTIL WKS-IX2 > (WKS-CANT-VAR-1 - WKS-IX1).
058900 210-PASADA-ORDEN-1-EXIT. EXIT.
059000 
059100 211-COMPARA-ORDEN-1 SECTION.
059200     IF WKS-LLAVE-VAR-1(WKS-IX2) > WKS-LLAVE-VAR-1(WKS-IX2 + 1)
059300        MOVE WKS-ENTRADA-VAR-1(WKS-IX2)     TO WKS-AREA-INTERCAMBIO
059400        MOVE WKS-ENTRADA-VAR-1(WKS-IX2 + 1) TO
059500             WKS-ENTRADA-VAR-1(WKS-IX2)
059600        MOVE WKS-AREA-INTERCAMBIO           TO
059700             WKS-ENTRADA-VAR-1(WKS-IX2 + 1)
059800     END-IF.
059900 211-COMPARA-ORDEN-1-EXIT. EXIT.
060000 
060100 220-ORDENA-TABLA-2 SECTION.
060200     PERFORM 230-PASADA-ORDEN-2 THRU 230-PASADA-ORDEN-2-EXIT
060300             VARYING WKS-IX1 FROM 1 BY 1
060400             UNTIL WKS-IX1 > WKS-CANT-VAR-2.
060500 220-ORDENA-TABLA-2-EXIT. EXIT.
060600 
060700 230-PASADA-ORDEN-2 SECTION.
060800     PERFORM 231-COMPARA-ORDEN-2 THRU 231-COMPARA-ORDEN-2-EXIT
060900             VARYING WKS-IX2 FROM 1 BY 1
061000             UNTIL WKS-IX2 > (WKS-CANT-VAR-2 - WKS-IX1).
061100 230-PASADA-ORDEN-2-EXIT. EXIT.
061200 
061300 231-COMPARA-ORDEN-2 SECTION.
061400     IF WKS-LLAVE-VAR-2(WKS-IX2) > WKS-LLAVE-VAR-2(WKS-IX2 + 1)
061500        MOVE WKS-ENTRADA-VAR-2(WKS-IX2)     TO WKS-AREA-INTERCAMBIO
061600        MOVE WKS-ENTRADA-VAR-2(WKS-IX2 + 1) TO
061700             WKS-ENTRADA-VAR-2(WKS-IX2)
061800        MOVE WKS-AREA-INTERCAMBIO           TO
061900             WKS-ENTRADA-VAR-2(WKS-IX2 + 1)
062000     END-IF.
062100 231-COMPARA-ORDEN-2-EXIT. EXIT.
062200 
062300******************************************************************
062400*     C O M P A R A   T A B L A S   Y   E S C R I B E   D I F    *
062500******************************************************************
062600 300-COMPARA-TABLAS SECTION.
062700     PERFORM 200-ORDENA-TABLA-1 THRU 200-ORDENA-TABLA-1-EXIT
062800     PERFORM 220-ORDENA-TABLA-2 THRU 220-ORDENA-TABLA-2-EXIT
062900     PERFORM 310-SOLO-EN-FILE1  THRU 310-SOLO-EN-FILE1-EXIT
063000             VARYING WKS-IX1 FROM 1 BY 1
063100             UNTIL WKS-IX1 > WKS-CANT-VAR-1
063200     PERFORM 320-SOLO-EN-FILE2  THRU 320-SOLO-EN-FILE2-EXIT
063300             VARYING WKS-IX2 FROM 1 BY 1
063400             UNTIL WKS-IX2 > WKS-CANT-VAR-2.
063500 300-COMPARA-TABLAS-EXIT. EXIT.
063600 
063700 310-SOLO-EN-FILE1 SECTION.
063800     SET WKS-I2 TO 1
063900     SEARCH ALL WKS-ENTRADA-VAR-2
064000        AT END
064100           SET HAY-DIFERENCIAS TO TRUE
064200           ADD 1 TO WKS-CONT-SOLO-1
064300           MOVE "ONLY IN FILE1"      TO DIF-SOURCE
064400           MOVE WKS-NOM-VAR-1(WKS-IX1) TO DIF-NAME
064500           MOVE WKS-MOD-VAR-1(WKS-IX1) TO DIF-MODEL
064600           MOVE WKS-COL-VAR-1(WKS-IX1) TO DIF-COLOR
064700           MOVE WKS-TAL-VAR-1(WKS-IX1) TO DIF-SIZE
064800           WRITE REG-DIF-VARIANTE
064900        WHEN WKS-LLAVE-VAR-2(WKS-I2) = WKS-LLAVE-VAR-1(WKS-IX1)
065000           CONTINUE
065100     END-SEARCH.
065200 310-SOLO-EN-FILE1-EXIT. EXIT.
065300 
065400 320-SOLO-EN-FILE2 SECTION.
065500     SET WKS-I1 TO 1
065600     SEARCH ALL WKS-ENTRADA-VAR-1
065700        AT END
065800           SET HAY-DIFERENCIAS TO TRUE
065900           ADD 1 TO WKS-CONT-SOLO-2
066000           MOVE "ONLY IN FILE2"      TO DIF-SOURCE
066100           MOVE WKS-NOM-VAR-2(WKS-IX2) TO DIF-NAME
066200           MOVE WKS-MOD-VAR-2(WKS-IX2) TO DIF-MODEL
066300           MOVE WKS-COL-VAR-2(WKS-IX2) TO DIF-COLOR
066400           MOVE WKS-TAL-VAR-2(WKS-IX2) TO DIF-SIZE
066500           WRITE REG-DIF-VARIANTE
066600        WHEN WKS-LLAVE-VAR-1(WKS-I1) = WKS-LLAVE-VAR-2(WKS-IX2)
066700           CONTINUE
066800     END-SEARCH.
066900 320-SOLO-EN-FILE2-EXIT. EXIT.
067000 
067100******************************************************************
067200*                    E S T A D I S T I C A S                    *
067300******************************************************************
067400 400-ESTADISTICAS SECTION.
067500     ACCEPT WKS-HORA-FIN FROM TIME
067600     COMPUTE WKS-TIEMPO-CORRIDA = WKS-HORA-FIN - WKS-HORA-INICIO
067700     DISPLAY "TIEMPO DE CORRIDA (HHMMSSCC) : " WKS-TIEMPO-CORRIDA
067800     DISPLAY "******************************************".
067900     MOVE WKS-CONT-FILE1  TO WKS-MASCARA
068000     DISPLAY "VARIANTES UNICAS EN FILE1  : " WKS-MASCARA
068100     MOVE WKS-CANT-VAR-1  TO WKS-MASCARA
068200     DISPLAY "VARIANTES CARGADAS FILE1   : " WKS-MASCARA
068300     MOVE WKS-CANT-VAR-2  TO WKS-MASCARA
068400     DISPLAY "VARIANTES CARGADAS FILE2   : " WKS-MASCARA
068500     MOVE WKS-CONT-SOLO-1 TO WKS-MASCARA
068600     DISPLAY "SOLO EN FILE1              : " WKS-MASCARA
068700     MOVE WKS-CONT-SOLO-2 TO WKS-MASCARA
068800     DISPLAY "SOLO EN FILE2              : " WKS-MASCARA
068900     IF NOT HAY-DIFERENCIAS
069000        DISPLAY "SIN DIFERENCIAS - VARDIFF QUEDA SOLO CON ENCABEZADO"
069100     END-IF
069200     DISPLAY "******************************************".
069300     PERFORM 410-ESCRIBE-TRAILER THRU 410-ESCRIBE-TRAILER-EXIT.
069400 400-ESTADISTICAS-EXIT. EXIT.
069500 
069600 410-ESCRIBE-TRAILER SECTION.
069700     MOVE SPACES          TO REG-DIF-VARIANTE
069800     MOVE "TRAILER"       TO DIF-SOURCE
069900     MOVE WKS-CONT-SOLO-1 TO WKS-MASCARA
070000     STRING "FILE1 ONLY = " WKS-MASCARA
070100            DELIMITED BY SIZE INTO DIF-NAME
070200     WRITE REG-DIF-VARIANTE
070300     MOVE SPACES          TO REG-DIF-VARIANTE
070400     MOVE "TRAILER"       TO DIF-SOURCE
070500     MOVE WKS-CONT-SOLO-2 TO WKS-MASCARA
070600     STRING "FILE2 ONLY = " WKS-MASCARA
070700            DELIMITED BY SIZE INTO DIF-NAME
070800     WRITE REG-DIF-VARIANTE.
070900 410-ESCRIBE-TRAILER-EXIT. EXIT.
071000 
071100******************************************************************
071200*                    C I E R R E   D E   A R C H I V O S         *
071300******************************************************************
071400 900-CIERRA-ARCHIVOS SECTION.
071500     CLOSE VARFILE1 VARFILE2 VARDIFF.
071600 900-CIERRA-ARCHIVOS-EXIT. EXIT.
