000100******************************************************************
000200* FECHA       : 17/11/1989                                       *
000300* PROGRAMADOR : RIGOBERTO OSORIO (SIC)                           *
000400* APLICACION  : CATALOGO Y EXISTENCIAS                           *
000500* PROGRAMA    : ARTDUP1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LA BITACORA DE ARTICULOS YA PUBLICADOS       *
000800*             : (ARTLOG) PARA ARMAR EL CONJUNTO DE CODIGOS       *
000900*             : VISTOS, LUEGO LEE LOS CANDIDATOS DE LA CORRIDA   *
001000*             : (ARTIN) Y AGREGA A LA BITACORA SOLO LOS CODIGOS  *
001100*             : QUE TODAVIA NO EXISTEN, CONTANDO CUANTOS VIENEN  *
001200*             : DE FUENTE ".BY" Y CUANTOS DE FUENTE ".RU".       *
001300* ARCHIVOS    : ARTLOG=E/S,ARTIN=E                               *
001400* ACCION (ES) : D=DEPURAR                                        *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 100230                                           *
001700* NOMBRE      : DEPURACION Y CONTEO DE ARTICULOS NUEVOS          *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    ARTDUP1.
002100 AUTHOR.                        RIGOBERTO OSORIO.
002200 INSTALLATION.                  DEPTO SISTEMAS - CATALOGO.
002300 DATE-WRITTEN.                  17/11/1989.
002400 DATE-COMPILED.
002500 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002600******************************************************************
002700*                     H I S T O R I A L   D E                   *
002800*                    M O D I F I C A C I O N E S                *
002900******************************************************************
003000* FECHA       PROGRAMADOR  TICKET     DESCRIPCION                *
003100* ----------  -----------  ---------  ------------------------- *
003200* 17/11/1989  SIC          BPM100230  VERSION INICIAL, CARGA LA  *
003300*                                     BITACORA Y DEPURA CONTRA   *
003400*                                     LOS CANDIDATOS DEL DIA.    *
003500* 05/06/1991  SIC          BPM100480  SE AGREGA CONTEO DE        *
003600*                                     ARTICULOS POR FUENTE       *
003700*                                     ".BY" Y ".RU".             *
003800* 22/01/1993  RML          BPM100710  LA TABLA DE VISTOS PASA A  *
003900*                                     ORDENARSE PARA BUSQUEDA    *
004000*                                     BINARIA (SEARCH ALL).      *
004100* 10/09/1995  JCP          BPM100980  SE DEPURAN TAMBIEN LOS     *
004200*                                     CODIGOS REPETIDOS DENTRO   *
004300*                                     DE LA MISMA CORRIDA.       *
004400* 03/03/1997  MGB          BPM101190  BITACORA SE ABRE EN MODO   *
004500*                                     EXTEND PARA NO REESCRIBIR  *
004600*                                     LOS RENGLONES YA GRABADOS. *
004700* 21/09/1998  MGB          BPM101440  REVISION Y2K - CAMPOS DE   *
004800*                                     FECHA DE PROCESO AMPLIADOS *
004900*                                     A CUATRO DIGITOS DE ANIO.  *
005000* 04/02/1999  MGB          BPM101450  PRUEBAS DE PASO DE SIGLO   *
005100*                                     SOBRE WKS-FECHA-PROCESO.   *
005200* 19/05/2001  LFC          BPM101680  TABLA DE VISTOS AMPLIADA   *
005300*                                     A 5000 CODIGOS.            *
005400* 11/12/2003  LFC          BPM101890  SE ACEPTA FUENTE ".RU" EN  *
005500*                                     MAYUSCULAS O MINUSCULAS.   *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01                     IS TOP-OF-FORM
006100     CLASS CLASE-DIGITOS     IS "0" THRU "9"
006200     UPSI-0 ON STATUS        IS SW-CORRIDA-CON-EXTRAS.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500******************************************************************
006600*              A R C H I V O S   D E   E N T R A D A / S A L I D A *
006700******************************************************************
006800     SELECT ARTLOG   ASSIGN   TO ARTLOG
006900            ORGANIZATION      IS LINE SEQUENTIAL
007000            FILE STATUS       IS FS-ARTLOG
007100                                 FSE-ARTLOG.
007200     SELECT ARTIN    ASSIGN   TO ARTIN
007300            ORGANIZATION      IS LINE SEQUENTIAL
007400            FILE STATUS       IS FS-ARTIN
007500                                 FSE-ARTIN.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900*1 -->BITACORA DE ARTICULOS YA PUBLICADOS (LECTURA Y AGREGADO)
008000 FD  ARTLOG.
008100     COPY ARTREG1.
008200*2 -->CANDIDATOS DE LA CORRIDA ACTUAL
008300 FD  ARTIN.
008400 01  REG-CANDIDATO-ARTICULO.
008500     02  CAN-TIMESTAMP                 PIC X(19).
008600     02  CAN-CODE                      PIC X(20).
008700     02  CAN-SOURCE-URL                PIC X(50).
008800*                 RESERVADO PARA USO FUTURO DEL LAYOUT
008900     02  FILLER                        PIC X(11).
009000
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*     CONTROL DE TIEMPO DE CORRIDA (BITACORA DE OPERACION)       *
009400******************************************************************
009500 77  WKS-HORA-INICIO                 PIC 9(08).
009600 77  WKS-HORA-FIN                    PIC 9(08).
009700 77  WKS-TIEMPO-CORRIDA       COMP-3 PIC S9(15).
009800******************************************************************
009900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010000******************************************************************
010100 01  WKS-FS-STATUS.
010200     02  FS-ARTLOG                 PIC 9(02) VALUE ZEROES.
010300     02  FSE-ARTLOG.
010400         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
010500         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
010600         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010700     02  FS-ARTIN                  PIC 9(02) VALUE ZEROES.
010800     02  FSE-ARTIN.
010900         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011000         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
011100         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
011200     04  FILLER                    PIC X(01) VALUE SPACES.
011300******************************************************************
011400*              R E C U R S O S   D E   T R A B A J O             *
011500******************************************************************
011600 01  WKS-CAMPOS-DE-TRABAJO.
011700     02  WKS-PROGRAMA              PIC X(08) VALUE "ARTDUP1 ".
011800     02  WKS-FIN-ARTLOG            PIC 9(01) VALUE ZEROES.
011900         88  FIN-ARTLOG                       VALUE 1.
012000     02  WKS-FIN-ARTIN             PIC 9(01) VALUE ZEROES.
012100         88  FIN-ARTIN                        VALUE 1.
012200*                  CONTADORES (COMP)
012300     02  WKS-CONT-BITACORA         PIC 9(05) COMP VALUE ZEROES.
012400     02  WKS-CONT-CANDIDATOS       PIC 9(05) COMP VALUE ZEROES.
012500     02  WKS-CONT-NUEVOS           PIC 9(05) COMP VALUE ZEROES.
012600     02  WKS-CONT-BY               PIC 9(05) COMP VALUE ZEROES.
012700     02  WKS-CONT-RU               PIC 9(05) COMP VALUE ZEROES.
012800*                  SUBINDICES (COMP)
012900     02  WKS-IX1                   PIC 9(05) COMP VALUE ZEROES.
013000     02  WKS-IX2                   PIC 9(05) COMP VALUE ZEROES.
013100     02  WKS-TALLY-BY              PIC 9(02) COMP VALUE ZEROES.
013200     02  WKS-TALLY-RU              PIC 9(02) COMP VALUE ZEROES.
013300     02  FILLER                    PIC X(01) VALUE SPACES.
013400*
013500*                  FECHA DE PROCESO RECIBIDA DEL SISTEMA
013600 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
013700 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013800     02  WKS-ANIO-PROC             PIC 9(04).
013900     02  WKS-MES-PROC              PIC 9(02).
014000     02  WKS-DIA-PROC              PIC 9(02).
014100******************************************************************
014200*              A R E A   D E   D O M I N I O                     *
014300******************************************************************
014400 01  WKS-AREA-DOMINIO.
014500     02  WKS-URL-MAYUS             PIC X(50).
014600     02  WKS-LETRAS-MINUS          PIC X(26) VALUE
014700         "abcdefghijklmnopqrstuvwxyz".
014800     02  WKS-LETRAS-MAYUS          PIC X(26) VALUE
014900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015000     02  FILLER                    PIC X(01) VALUE SPACES.
015100 01  WKS-AREA-DOMINIO-R REDEFINES WKS-AREA-DOMINIO.
015200     02  FILLER                    PIC X(102).
015300******************************************************************
015400*  TABLA DE CODIGOS VISTOS (BITACORA + AGREGADOS DE LA CORRIDA)  *
015500******************************************************************
015600 01  WKS-TABLA-VISTOS.
015700     02  WKS-CANT-VISTOS           PIC 9(05) COMP VALUE ZEROES.
015800     02  WKS-ENTRADA-VISTO OCCURS 0 TO 5000 TIMES
015900                           DEPENDING ON WKS-CANT-VISTOS
016000                           ASCENDING KEY IS WKS-COD-VISTO
016100                           INDEXED   BY  WKS-JV.
016200         03  WKS-COD-VISTO         PIC X(20).
016300     03  FILLER                    PIC X(01) VALUE SPACES.
016400 01  WKS-AREA-INTERCAMBIO-VISTO    PIC X(20).
016500 01  WKS-AREA-INTERCAMBIO-VISTO-R
016600                        REDEFINES  WKS-AREA-INTERCAMBIO-VISTO.
016700     02  FILLER                    PIC X(20).
016800*
016900 01  WKS-BANDERAS.
017000     02  WKS-CODIGO-NUEVO          PIC 9(01) VALUE ZEROES.
017100         88  CODIGO-NUEVO                     VALUE 1.
017200     02  FILLER                    PIC X(01) VALUE SPACES.
017300*
017400 01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
017500******************************************************************
017600*              M E N S A J E S   D E L   P R O G R A M A         *
017700******************************************************************
017800 01  WKS-MENSAJES.
017900     02  WKS-MSJ-ABRE-1            PIC X(45) VALUE
018000         "ERROR AL ABRIR ARCHIVOS DE ARTDUP1          ".
018100     02  WKS-MSJ-TABLA-LLENA       PIC X(45) VALUE
018200         "TABLA DE CODIGOS VISTOS LLENA, VER VOLUMEN  ".
018300     02  FILLER                    PIC X(01) VALUE SPACES.
018400
018500 PROCEDURE DIVISION.
018600******************************************************************
018700*               S E C C I O N    P R I N C I P A L               *
018800******************************************************************
018900 000-MAIN SECTION.
019000     PERFORM 010-APERTURA-LOG    THRU 010-APERTURA-LOG-EXIT
019100     PERFORM 100-CARGA-LOG       THRU 100-CARGA-LOG-EXIT
019200             UNTIL FIN-ARTLOG
019300     PERFORM 020-APERTURA-CANDIDATOS
019400             THRU 020-APERTURA-CANDIDATOS-EXIT
019500     PERFORM 200-PROCESA-CANDIDATOS
019600             THRU 200-PROCESA-CANDIDATOS-EXIT
019700             UNTIL FIN-ARTIN
019800     PERFORM 300-RESUMEN         THRU 300-RESUMEN-EXIT
019900     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-EXIT
020000     STOP RUN.
020100 000-MAIN-EXIT. EXIT.
020200
020300******************************************************************
020400*     A P E R T U R A   D E   L A   B I T A C O R A   (LECTURA)  *
020500******************************************************************
020600 010-APERTURA-LOG SECTION.
020700     ACCEPT WKS-HORA-INICIO FROM TIME
020800     ACCEPT WKS-FECHA-PROCESO FROM DATE
020900     OPEN INPUT ARTLOG
021000     IF FS-ARTLOG NOT = 0 AND FS-ARTLOG NOT = 35
021100        DISPLAY WKS-MSJ-ABRE-1 UPON CONSOLE
021200        MOVE 91 TO RETURN-CODE
021300        STOP RUN
021400     END-IF.
021500 010-APERTURA-LOG-EXIT. EXIT.
021600
021700 100-CARGA-LOG SECTION.
021800     READ ARTLOG
021900          AT END
022000             MOVE 1 TO WKS-FIN-ARTLOG
022100             GO TO 100-CARGA-LOG-EXIT
022200     END-READ
022300     ADD 1 TO WKS-CONT-BITACORA
022400     PERFORM 110-INSERTA-VISTO THRU 110-INSERTA-VISTO-EXIT.
022500 100-CARGA-LOG-EXIT. EXIT.
022600
022700 110-INSERTA-VISTO SECTION.
022800     IF WKS-CANT-VISTOS < 5000
022900        ADD 1 TO WKS-CANT-VISTOS
023000        MOVE ART-CODE TO WKS-COD-VISTO(WKS-CANT-VISTOS)
023100        PERFORM 120-ORDENA-VISTOS THRU 120-ORDENA-VISTOS-EXIT
023200     ELSE
023300        DISPLAY WKS-MSJ-TABLA-LLENA UPON CONSOLE
023400     END-IF.
023500 110-INSERTA-VISTO-EXIT. EXIT.
023600
023700 120-ORDENA-VISTOS SECTION.
023800     PERFORM 121-PASADA-ORDEN-VISTOS
023900             THRU 121-PASADA-ORDEN-VISTOS-EXIT
024000             VARYING WKS-IX1 FROM 1 BY 1
024100             UNTIL WKS-IX1 > WKS-CANT-VISTOS.
024200 120-ORDENA-VISTOS-EXIT. EXIT.
024300
024400 121-PASADA-ORDEN-VISTOS SECTION.
024500     PERFORM 122-COMPARA-ORDEN-VISTOS
024600             THRU 122-COMPARA-ORDEN-VISTOS-EXIT
024700             VARYING WKS-IX2 FROM 1 BY 1
024800             UNTIL WKS-IX2 > (WKS-CANT-VISTOS - WKS-IX1).
024900 121-PASADA-ORDEN-VISTOS-EXIT. EXIT.
025000
025100 122-COMPARA-ORDEN-VISTOS SECTION.
025200     IF WKS-COD-VISTO(WKS-IX2) > WKS-COD-VISTO(WKS-IX2 + 1)
025300        MOVE WKS-COD-VISTO(WKS-IX2)     TO
025400             WKS-AREA-INTERCAMBIO-VISTO
025500        MOVE WKS-COD-VISTO(WKS-IX2 + 1) TO
025600             WKS-COD-VISTO(WKS-IX2)
025700        MOVE WKS-AREA-INTERCAMBIO-VISTO TO
025800             WKS-COD-VISTO(WKS-IX2 + 1)
025900     END-IF.
026000 122-COMPARA-ORDEN-VISTOS-EXIT. EXIT.
026100
026200******************************************************************
026300*     A P E R T U R A   D E   C A N D I D A T O S   Y            *
026400*     R E A P E R T U R A   D E   L A   B I T A C O R A          *
026500******************************************************************
026600 020-APERTURA-CANDIDATOS SECTION.
026700     CLOSE ARTLOG
026800     OPEN EXTEND ARTLOG
026900     OPEN INPUT  ARTIN
027000     IF FS-ARTLOG NOT = 0 OR FS-ARTIN NOT = 0
027100        DISPLAY WKS-MSJ-ABRE-1 UPON CONSOLE
027200        MOVE 91 TO RETURN-CODE
027300        STOP RUN
027400     END-IF.
027500 020-APERTURA-CANDIDATOS-EXIT. EXIT.
027600
027700******************************************************************
027800*     D E P U R A C I O N   D E   C A N D I D A T O S             *
027900******************************************************************
028000 200-PROCESA-CANDIDATOS SECTION.
028100     READ ARTIN
028200          AT END
028300             MOVE 1 TO WKS-FIN-ARTIN
028400             GO TO 200-PROCESA-CANDIDATOS-EXIT
028500     END-READ
028600     ADD 1 TO WKS-CONT-CANDIDATOS
028700     MOVE 0 TO WKS-CODIGO-NUEVO
028800     SET WKS-JV TO 1
028900     SEARCH ALL WKS-ENTRADA-VISTO
029000        AT END
029100           SET CODIGO-NUEVO TO TRUE
029200        WHEN WKS-COD-VISTO(WKS-JV) = CAN-CODE
029300           CONTINUE
029400     END-SEARCH
029500     IF CODIGO-NUEVO
029600        PERFORM 210-AGREGA-NUEVO THRU 210-AGREGA-NUEVO-EXIT
029700     END-IF.
029800 200-PROCESA-CANDIDATOS-EXIT. EXIT.
029900
030000 210-AGREGA-NUEVO SECTION.
030100     MOVE SPACES         TO REG-LOG-ARTICULO
030200     MOVE CAN-TIMESTAMP  TO ART-TIMESTAMP
030300     MOVE CAN-CODE       TO ART-CODE
030400     PERFORM 220-DERIVA-DOMINIO THRU 220-DERIVA-DOMINIO-EXIT
030500     WRITE REG-LOG-ARTICULO
030600     ADD 1 TO WKS-CONT-NUEVOS
030700     IF WKS-CANT-VISTOS < 5000
030800        ADD 1 TO WKS-CANT-VISTOS
030900        MOVE CAN-CODE TO WKS-COD-VISTO(WKS-CANT-VISTOS)
031000        PERFORM 120-ORDENA-VISTOS THRU 120-ORDENA-VISTOS-EXIT
031100     ELSE
031200        DISPLAY WKS-MSJ-TABLA-LLENA UPON CONSOLE
031300     END-IF.
031400 210-AGREGA-NUEVO-EXIT. EXIT.
031500
031600 220-DERIVA-DOMINIO SECTION.
031700     MOVE CAN-SOURCE-URL TO WKS-URL-MAYUS
031800     INSPECT WKS-URL-MAYUS
031900             CONVERTING WKS-LETRAS-MINUS TO WKS-LETRAS-MAYUS
032000     MOVE 0 TO WKS-TALLY-BY WKS-TALLY-RU
032100     INSPECT WKS-URL-MAYUS TALLYING WKS-TALLY-BY FOR ALL ".BY"
032200     INSPECT WKS-URL-MAYUS TALLYING WKS-TALLY-RU FOR ALL ".RU"
032300     IF WKS-TALLY-BY > 0
032400        MOVE "BY" TO ART-DOMAIN
032500        ADD 1 TO WKS-CONT-BY
032600     ELSE
032700        IF WKS-TALLY-RU > 0
032800           MOVE "RU" TO ART-DOMAIN
032900           ADD 1 TO WKS-CONT-RU
033000        ELSE
033100           MOVE SPACES TO ART-DOMAIN
033200        END-IF
033300     END-IF.
033400 220-DERIVA-DOMINIO-EXIT. EXIT.
033500
033600******************************************************************
033700*                    R E S U M E N   F I N A L                   *
033800******************************************************************
033900 300-RESUMEN SECTION.
034000     ACCEPT WKS-HORA-FIN FROM TIME
034100     COMPUTE WKS-TIEMPO-CORRIDA = WKS-HORA-FIN - WKS-HORA-INICIO
034200     DISPLAY "TIEMPO DE CORRIDA (HHMMSSCC) : " WKS-TIEMPO-CORRIDA
034300     DISPLAY "PARSING DONE" UPON CONSOLE
034400     MOVE WKS-CONT-BY TO WKS-MASCARA
034500     DISPLAY "BY count = " WKS-MASCARA UPON CONSOLE
034600     MOVE WKS-CONT-RU TO WKS-MASCARA
034700     DISPLAY "RU count = " WKS-MASCARA UPON CONSOLE
034800     DISPLAY "******************************************".
034900     MOVE WKS-CONT-BITACORA   TO WKS-MASCARA
035000     DISPLAY "CODIGOS YA EN BITACORA       : " WKS-MASCARA
035100     MOVE WKS-CONT-CANDIDATOS TO WKS-MASCARA
035200     DISPLAY "CANDIDATOS LEIDOS            : " WKS-MASCARA
035300     MOVE WKS-CONT-NUEVOS     TO WKS-MASCARA
035400     DISPLAY "CODIGOS NUEVOS AGREGADOS     : " WKS-MASCARA
035500     DISPLAY "******************************************".
035600 300-RESUMEN-EXIT. EXIT.
035700
035800******************************************************************
035900*                    C I E R R E   D E   A R C H I V O S         *
036000******************************************************************
036100 900-CIERRA-ARCHIVOS SECTION.
036200     CLOSE ARTLOG ARTIN.
036300 900-CIERRA-ARCHIVOS-EXIT. EXIT.
