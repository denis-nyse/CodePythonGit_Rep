000100******************************************************************
000200* FECHA       : 04/02/1987                                       *
000300* PROGRAMADOR : RIGOBERTO OSORIO (SIC)                           *
000400* APLICACION  : CATALOGO Y EXISTENCIAS                           *
000500* PROGRAMA    : SUPDIF1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE DOS SURTIDOS DE PROVEEDOR EN FORMATO DE      *
000800*             : RENGLON PAREADO (ENCABEZADO DE TALLAS SEGUIDO    *
000900*             : DE RENGLON DE CANTIDADES), ARMA EL MAPA          *
001000*             : ARTICULO/TALLA DE CADA CORRIDA Y REPORTA LAS     *
001100*             : ALTAS, BAJAS Y CAMBIOS DE CANTIDAD ENTRE AMBAS.  *
001200* ARCHIVOS    : SUPOLD=E,SUPNEW=E,SUPDIFF=S                      *
001300* ACCION (ES) : C=COMPARAR                                       *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 100216                                           *
001600* NOMBRE      : DIFERENCIA DE SURTIDO DE PROVEEDOR               *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    SUPDIF1.
002000 AUTHOR.                        RIGOBERTO OSORIO.
002100 INSTALLATION.                  DEPTO SISTEMAS - CATALOGO.
002200 DATE-WRITTEN.                  04/02/1987.
002300 DATE-COMPILED.
002400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002500******************************************************************
002600*                     H I S T O R I A L   D E                   *
002700*                    M O D I F I C A C I O N E S                *
002800******************************************************************
002900* FECHA       PROGRAMADOR  TICKET     DESCRIPCION                *
003000* ----------  -----------  ---------  ------------------------- *
003100* 04/02/1987  SIC          BPM100216  VERSION INICIAL, LEE EL    *
003200*                                     RENGLON PAREADO DE TALLAS  *
003300*                                     Y CANTIDADES DEL PROVEEDOR.*
003400* 19/09/1988  SIC          BPM100460  SE AGREGA SALTO DE FILA    *
003500*                                     "NOVINKA" (NOVEDAD) ANTES  *
003600*                                     DEL RENGLON DE CANTIDADES. *
003700* 02/04/1990  RML          BPM100750  VALIDACION DE FORMATOS DE  *
003800*                                     TALLA (NUMERO+LETRA,       *
003900*                                     D/D, D/D/D, DD-DD).        *
004000* 30/11/1991  RML          BPM100960  SE ACUMULAN CANTIDADES     *
004100*                                     REPETIDAS DE UN MISMO      *
004200*                                     PAR ARTICULO/TALLA.        *
004300* 14/07/1993  JCP          BPM101120  SE AGREGA STATUS NEW/      *
004400*                                     DELETED ARTICLE/SIZE Y     *
004500*                                     SIZE ADDED/DELETED.        *
004600* 21/02/1995  JCP          BPM101250  ORDENA REPORTE POR         *
004700*                                     ARTICULO Y CLAVE DE        *
004800*                                     TALLA TIPIFICADA.          *
004900* 08/10/1996  MGB          BPM101400  TABLAS DE ARTICULO/TALLA   *
005000*                                     ORDENADAS PARA SEARCH ALL. *
005100* 24/09/1998  MGB          BPM101610  REVISION Y2K - CAMPOS DE   *
005200*                                     FECHA DE PROCESO AMPLIADOS *
005300*                                     A CUATRO DIGITOS DE ANIO.  *
005400* 09/03/1999  MGB          BPM101620  PRUEBAS DE PASO DE SIGLO   *
005500*                                     SOBRE WKS-FECHA-PROCESO.   *
005600* 13/08/2002  LFC          BPM101830  SE AMPLIA TABLA DE         *
005700*                                     ARTICULO/TALLA A 3000      *
005800*                                     ENTRADAS POR CRECIMIENTO.  *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01                     IS TOP-OF-FORM
006400     CLASS CLASE-DIGITOS     IS "0" THRU "9"
006500     CLASS CLASE-ARTICULO    IS "A" THRU "Z", "a" THRU "z",
006600                                 "0" THRU "9", "-", "/", "_"
006700     UPSI-0 ON STATUS        IS SW-CORRIDA-CON-EXTRAS.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000******************************************************************
007100*              A R C H I V O S   D E   E N T R A D A             *
007200******************************************************************
007300     SELECT SUPOLD   ASSIGN   TO SUPOLD
007400            ORGANIZATION      IS LINE SEQUENTIAL
007500            FILE STATUS       IS FS-SUPOLD
007600                                 FSE-SUPOLD.
007700     SELECT SUPNEW   ASSIGN   TO SUPNEW
007800            ORGANIZATION      IS LINE SEQUENTIAL
007900            FILE STATUS       IS FS-SUPNEW
008000                                 FSE-SUPNEW.
008100******************************************************************
008200*              A R C H I V O   D E   S A L I D A                 *
008300******************************************************************
008400     SELECT SUPDIFF  ASSIGN   TO SUPDIFF
008500            ORGANIZATION      IS LINE SEQUENTIAL
008600            FILE STATUS       IS FS-SUPDIFF
008700                                 FSE-SUPDIFF.
008800 DATA DIVISION.
008900 FILE SECTION.
009000*1 -->SURTIDO CRUDO DEL PROVEEDOR, CORRIDA ANTERIOR (OLD)
009100 FD  SUPOLD.
009200     COPY SUPREG1.
009300*2 -->SURTIDO CRUDO DEL PROVEEDOR, CORRIDA ACTUAL (NEW)
009400 FD  SUPNEW.
009500     COPY SUPREG1
009600         REPLACING ==REG-FILA-CRUDA== BY ==REG-FILA-CRUDA-2==
009700                   ==FILA-COL==       BY ==FILA-COL-2==
009800                   ==FILA-CELDA==     BY ==FILA-CELDA-2==
009900                   ==IX-COL==         BY ==IX-COL-2==
010000                   ==IX-CEL==         BY ==IX-CEL-2==.
010100*3 -->REPORTE DE DIFERENCIAS DE SURTIDO
010200 FD  SUPDIFF.
010300     COPY SUPDIFO.
010400 WORKING-STORAGE SECTION.
010500******************************************************************
010600*           CONTROL DE TIEMPO DE CORRIDA (BITACORA DE OPERACION)  *
010700******************************************************************
010800 77  WKS-HORA-INICIO                 PIC 9(08).
010900 77  WKS-HORA-FIN                    PIC 9(08).
011000 77  WKS-TIEMPO-CORRIDA       COMP-3 PIC S9(15).
011100******************************************************************
011200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011300******************************************************************
011400 01  WKS-FS-STATUS.
011500     02  FS-SUPOLD                 PIC 9(02) VALUE ZEROES.
011600     02  FSE-SUPOLD.
011700         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011800         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
011900         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
012000     02  FS-SUPNEW                 PIC 9(02) VALUE ZEROES.
012100     02  FSE-SUPNEW.
012200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
012400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
012500     02  FS-SUPDIFF                PIC 9(02) VALUE ZEROES.
012600     02  FSE-SUPDIFF.
012700         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
012800         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
012900         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
013000     04  FILLER                    PIC X(01) VALUE SPACES.
013100******************************************************************
013200*              R E C U R S O S   D E   T R A B A J O             *
013300******************************************************************
013400 01  WKS-CAMPOS-DE-TRABAJO.
013500     02  WKS-PROGRAMA              PIC X(08) VALUE "SUPDIF1 ".
013600     02  WKS-FIN-SUPOLD            PIC 9(01) VALUE ZEROES.
013700         88  FIN-SUPOLD                      VALUE 1.
013800     02  WKS-FIN-SUPNEW            PIC 9(01) VALUE ZEROES.
013900         88  FIN-SUPNEW                      VALUE 1.
014000*                  CONTADORES (COMP)
014100     02  WKS-CONT-ART-OLD          PIC 9(05) COMP VALUE ZEROES.
014200     02  WKS-CONT-ART-NEW          PIC 9(05) COMP VALUE ZEROES.
014300     02  WKS-CONT-DIFERENCIAS      PIC 9(07) COMP VALUE ZEROES.
014400*                  SUBINDICES Y CONTADORES DE ESCANEO (COMP)
014500     02  WKS-IX1                   PIC 9(05) COMP VALUE ZEROES.
014600     02  WKS-IX2                   PIC 9(05) COMP VALUE ZEROES.
014700*                  LARGO REAL DE CAMPO PARA QUITAR SUFIJO ".0"
014800*                  (NO EL ANCHO DECLARADO DEL CAMPO) - COMP
014900     02  WKS-LARGO-ART             PIC 9(02) COMP VALUE ZEROES.
015000     02  WKS-LARGO-TALLA-SUF       PIC 9(02) COMP VALUE ZEROES.
015100     02  WKS-K                     PIC 9(05) COMP VALUE ZEROES.
015200     02  WKS-CANT-TALLAS-HDR       PIC 9(02) COMP VALUE ZEROES.
015300     02  WKS-POS                   PIC 9(02) COMP VALUE ZEROES.
015400     02  FILLER                    PIC X(01) VALUE SPACES.
015500*
015600*                  FECHA DE PROCESO RECIBIDA DE SYSIN
015700 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
015800 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
015900     02  WKS-ANIO-PROC             PIC 9(04).
016000     02  WKS-MES-PROC              PIC 9(02).
016100     02  WKS-DIA-PROC              PIC 9(02).
016200******************************************************************
016300*      RENGLON DE ENCABEZADO DE TALLAS RETENIDO ENTRE LECTURAS   *
016400******************************************************************
016500 01  WKS-TALLAS-ENCABEZADO.
016600     02  WKS-TALLA-HDR OCCURS 15 TIMES
016700                           INDEXED BY WKS-IH   PIC X(10).
016800     02  FILLER                    PIC X(01) VALUE SPACES.
016900 01  WKS-ARTICULO-ACTUAL           PIC X(15) VALUE SPACES.
017000******************************************************************
017100*              A R E A   D E   L I M P I E Z A                  *
017200******************************************************************
017300 01  WKS-AREA-LIMPIEZA.
017400     02  WKS-TEXTO-ENTRA           PIC X(15).
017500     02  WKS-TEXTO-SALE            PIC X(15).
017600     02  WKS-LARGO                 PIC 9(02) COMP.
017700     02  WKS-I                     PIC 9(02) COMP.
017800     02  WKS-CHAR                  PIC X(01).
017900     02  WKS-ARTICULO-OK           PIC 9(01).
018000         88  ARTICULO-VALIDO                 VALUE 1.
018100     02  FILLER                    PIC X(01) VALUE SPACES.
018200 01  WKS-AREA-LIMPIEZA-R REDEFINES WKS-AREA-LIMPIEZA.
018300     02  FILLER                    PIC X(34).
018400******************************************************************
018500*              C L A S I F I C A C I O N   D E   T A L L A       *
018600******************************************************************
018700 01  WKS-AREA-TALLA.
018800     02  WKS-TALLA-ENTRA           PIC X(10).
018900     02  WKS-TALLA-RANGO           PIC 9(01) COMP VALUE 9.
019000         88  TALLA-VALIDA                     VALUES 0 THRU 4.
019100     02  WKS-TALLA-NUM1            PIC 9(03) COMP VALUE ZEROES.
019200     02  WKS-TALLA-NUM2            PIC 9(03) COMP VALUE ZEROES.
019300     02  WKS-TALLA-NUM3            PIC 9(03) COMP VALUE ZEROES.
019400     02  WKS-TALLA-SORTKEY         PIC X(15) VALUE SPACES.
019500     02  FILLER                    PIC X(01) VALUE SPACES.
019600 01  WKS-AREA-TALLA-R REDEFINES WKS-AREA-TALLA.
019700     02  FILLER                    PIC X(41).
019800 01  WKS-PARTES-BARRA.
019900     02  WKS-PARTE-1               PIC X(05).
020000     02  WKS-PARTE-2               PIC X(05).
020100     02  WKS-PARTE-3               PIC X(05).
020200     02  WKS-CANT-PARTES           PIC 9(01) COMP VALUE ZEROES.
020300     02  FILLER                    PIC X(01) VALUE SPACES.
020400******************************************************************
020500*              L I M P I E Z A   D E   C A N T I D A D           *
020600******************************************************************
020700 01  WKS-AREA-CANTIDAD.
020800     02  WKS-CANT-ENTRA            PIC X(10).
020900     02  WKS-CANT-COMPACTA         PIC X(10).
021000     02  WKS-LARGO-CANT            PIC 9(02) COMP VALUE ZEROES.
021100     02  WKS-CANT-ENTERA           PIC X(10).
021200     02  WKS-CANT-VALOR            PIC S9(07) VALUE ZEROES.
021300     02  FILLER                    PIC X(01) VALUE SPACES.
021400******************************************************************
021500*  TABLA DE ARTICULO/TALLA ACUMULADA, SURTIDO OLD (ORDENADA)     *
021600******************************************************************
021700 01  WKS-TABLA-OLD.
021800     02  WKS-CANT-OLD              PIC 9(05) COMP VALUE ZEROES.
021900     02  WKS-ENTRADA-OLD OCCURS 0 TO 3000 TIMES
022000                           DEPENDING ON WKS-CANT-OLD
022100                           ASCENDING KEY IS WKS-LLAVE-OLD
022200                           INDEXED   BY  WKS-JO.
022300         03  WKS-LLAVE-OLD         PIC X(25).
022400         03  WKS-ART-OLD           PIC X(15).
022500         03  WKS-TAL-OLD           PIC X(10).
022600         03  WKS-QTY-OLD           PIC 9(05).
022700         03  WKS-RANGO-OLD         PIC 9(01).
022800         03  WKS-SORTKEY-OLD       PIC X(15).
022900     03  FILLER                    PIC X(01) VALUE SPACES.
023000******************************************************************
023100*  TABLA DE ARTICULO/TALLA ACUMULADA, SURTIDO NEW (ORDENADA)     *
023200******************************************************************
023300 01  WKS-TABLA-NEW.
023400     02  WKS-CANT-NEW              PIC 9(05) COMP VALUE ZEROES.
023500     02  WKS-ENTRADA-NEW OCCURS 0 TO 3000 TIMES
023600                           DEPENDING ON WKS-CANT-NEW
023700                           ASCENDING KEY IS WKS-LLAVE-NEW
023800                           INDEXED   BY  WKS-JN.
023900         03  WKS-LLAVE-NEW         PIC X(25).
024000         03  WKS-ART-NEW           PIC X(15).
024100         03  WKS-TAL-NEW           PIC X(10).
024200         03  WKS-QTY-NEW           PIC 9(05).
024300         03  WKS-RANGO-NEW         PIC 9(01).
024400         03  WKS-SORTKEY-NEW       PIC X(15).
024500         03  WKS-NEW-CASADO        PIC 9(01).
024600             88  NEW-CASADO                   VALUE 1.
024700         03  FILLER                    PIC X(01) VALUE SPACES.
024800******************************************************************
024900*              T A B L A   D E   D I F E R E N C I A S           *
025000******************************************************************
025100 01  WKS-TABLA-DIF.
025200     02  WKS-CANT-DIF              PIC 9(05) COMP VALUE ZEROES.
025300     02  WKS-ENTRADA-DIF OCCURS 0 TO 3000 TIMES
025400                           DEPENDING ON WKS-CANT-DIF
025500                           INDEXED   BY  WKS-ID.
025600         03  WKS-DIF-ART           PIC X(15).
025700         03  WKS-DIF-TAL           PIC X(10).
025800         03  WKS-DIF-STAT          PIC X(25).
025900         03  WKS-DIF-QOLD          PIC 9(05).
026000         03  WKS-DIF-QNEW          PIC 9(05).
026100         03  WKS-DIF-DIFF          PIC S9(05).
026200         03  WKS-DIF-RANGO         PIC 9(01).
026300         03  WKS-DIF-SORTKEY       PIC X(15).
026400     03  FILLER                    PIC X(01) VALUE SPACES.
026500******************************************************************
026600*              A R E A   D E   I N T E R C A M B I O             *
026700******************************************************************
026800 01  WKS-AREA-INTERCAMBIO.
026900     02  WKS-INT-ART               PIC X(15).
027000     02  WKS-INT-TAL               PIC X(10).
027100     02  WKS-INT-STAT              PIC X(25).
027200     02  WKS-INT-QOLD              PIC 9(05).
027300     02  WKS-INT-QNEW              PIC 9(05).
027400     02  WKS-INT-DIFF              PIC S9(05).
027500     02  WKS-INT-RANGO             PIC 9(01).
027600     02  WKS-INT-SORTKEY           PIC X(15).
027700     02  FILLER                    PIC X(01) VALUE SPACES.
027800 01  WKS-AREA-INTERCAMBIO-R REDEFINES WKS-AREA-INTERCAMBIO.
027900     02  WKS-INT-PLANO             PIC X(76).
028000******************************************************************
028100*  AREAS DE INTERCAMBIO PROPIAS DE LAS TABLAS OLD/NEW, DEL       *
028200*  MISMO ANCHO QUE WKS-ENTRADA-OLD/WKS-ENTRADA-NEW, PARA QUE     *
028300*  EL SWAP EN 211/231 NO PISE OTRAS AREAS DE TRABAJO.            *
028400******************************************************************
028500 01  WKS-AREA-INTERCAMBIO-OLD.
028600     02  WKS-INTO-LLAVE            PIC X(25).
028700     02  WKS-INTO-ART              PIC X(15).
028800     02  WKS-INTO-TAL              PIC X(10).
028900     02  WKS-INTO-QTY              PIC 9(05).
029000     02  WKS-INTO-RANGO            PIC 9(01).
029100     02  WKS-INTO-SORTKEY          PIC X(15).
029200     02  FILLER                    PIC X(01) VALUE SPACES.
029300 01  WKS-AREA-INTERCAMBIO-OLD-R REDEFINES WKS-AREA-INTERCAMBIO-OLD.
029400     02  WKS-INTO-PLANO            PIC X(72).
029500 01  WKS-AREA-INTERCAMBIO-NEW.
029600     02  WKS-INTN-LLAVE            PIC X(25).
029700     02  WKS-INTN-ART              PIC X(15).
029800     02  WKS-INTN-TAL              PIC X(10).
029900     02  WKS-INTN-QTY              PIC 9(05).
030000     02  WKS-INTN-RANGO            PIC 9(01).
030100     02  WKS-INTN-SORTKEY          PIC X(15).
030200     02  WKS-INTN-CASADO           PIC 9(01).
030300     02  FILLER                    PIC X(01) VALUE SPACES.
030400 01  WKS-AREA-INTERCAMBIO-NEW-R REDEFINES WKS-AREA-INTERCAMBIO-NEW.
030500     02  WKS-INTN-PLANO            PIC X(73).
030600 01  WKS-CLAVE-ORDEN.
030700     02  WKS-CO-ART                PIC X(15).
030800     02  WKS-CO-RANGO              PIC 9(01).
030900     02  WKS-CO-SORTKEY            PIC X(15).
031000     02  FILLER                    PIC X(01) VALUE SPACES.
031100 01  WKS-CLAVE-ORDEN-R REDEFINES WKS-CLAVE-ORDEN.
031200     02  WKS-CO-PLANA              PIC X(31).
031300 01  WKS-CLAVE-ORDEN-2.
031400     02  WKS-CO2-ART               PIC X(15).
031500     02  WKS-CO2-RANGO             PIC 9(01).
031600     02  WKS-CO2-SORTKEY           PIC X(15).
031700     02  FILLER                    PIC X(01) VALUE SPACES.
031800 01  WKS-CLAVE-ORDEN-2-R REDEFINES WKS-CLAVE-ORDEN-2.
031900     02  WKS-CO2-PLANA             PIC X(31).
032000 01  WKS-BANDERAS.
032100     02  WKS-HAY-DIFERENCIAS       PIC 9(01) VALUE ZEROES.
032200         88  HAY-DIFERENCIAS                 VALUE 1.
032300     02  WKS-ES-ENCABEZADO         PIC 9(01) VALUE ZEROES.
032400         88  ES-ENCABEZADO                    VALUE 1.
032500     02  WKS-HAY-CANTIDADES        PIC 9(01) VALUE ZEROES.
032600         88  HAY-CANTIDADES                   VALUE 1.
032700     02  FILLER                    PIC X(01) VALUE SPACES.
032800*
032900 01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
033000******************************************************************
033100*              M E N S A J E S   D E L   P R O G R A M A         *
033200******************************************************************
033300 01  WKS-MENSAJES.
033400     02  WKS-MSJ-ABRE-1            PIC X(45) VALUE
033500         "ERROR AL ABRIR ARCHIVOS DE ENTRADA DE SUPDIF1".
033600     02  WKS-MSJ-ABRE-2            PIC X(45) VALUE
033700         "ERROR AL ABRIR ARCHIVO DE SALIDA SUPDIFF    ".
033800     02  WKS-MSJ-TABLA-LLENA       PIC X(45) VALUE
033900         "TABLA DE ARTICULO/TALLA LLENA, VER VOLUMEN  ".
034000     02  FILLER                    PIC X(01) VALUE SPACES.
034100 PROCEDURE DIVISION.
034200******************************************************************
034300*               S E C C I O N    P R I N C I P A L               *
034400******************************************************************
034500 000-MAIN SECTION.
034600     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-EXIT
034700     PERFORM 100-LEE-SUPOLD        THRU 100-LEE-SUPOLD-EXIT
034800             UNTIL FIN-SUPOLD
034900     MOVE SPACES TO WKS-ARTICULO-ACTUAL
035000     MOVE 0 TO WKS-CANT-TALLAS-HDR
035100     PERFORM 150-LEE-SUPNEW        THRU 150-LEE-SUPNEW-EXIT
035200             UNTIL FIN-SUPNEW
035300     PERFORM 500-COMPARA-SURTIDOS  THRU 500-COMPARA-SURTIDOS-EXIT
035400     PERFORM 550-ORDENA-DIFERENCIA THRU 550-ORDENA-DIFERENCIA-EXIT
035500     PERFORM 580-ESCRIBE-DIFERENCIA THRU 580-ESCRIBE-DIFERENCIA-EXIT
035600     PERFORM 600-ESTADISTICAS      THRU 600-ESTADISTICAS-EXIT
035700     PERFORM 900-CIERRA-ARCHIVOS   THRU 900-CIERRA-ARCHIVOS-EXIT
035800     STOP RUN.
035900 000-MAIN-EXIT. EXIT.
036000 010-APERTURA-ARCHIVOS SECTION.
036100     ACCEPT WKS-HORA-INICIO FROM TIME
036200     ACCEPT WKS-FECHA-PROCESO FROM DATE
036300     OPEN INPUT  SUPOLD SUPNEW
036400          OUTPUT SUPDIFF
036500     IF (FS-SUPOLD NOT = 0) OR (FS-SUPNEW NOT = 0)
036600        DISPLAY WKS-MSJ-ABRE-1 UPON CONSOLE
036700        MOVE 91 TO RETURN-CODE
036800        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-EXIT
036900        STOP RUN
037000     END-IF
037100     IF FS-SUPDIFF NOT = 0
037200        DISPLAY WKS-MSJ-ABRE-2 UPON CONSOLE
037300        MOVE 91 TO RETURN-CODE
037400        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-EXIT
037500        STOP RUN
037600     END-IF
037700     PERFORM 020-ESCRIBE-ENCABEZADO THRU 020-ESCRIBE-ENCABEZADO-EXIT.
037800 010-APERTURA-ARCHIVOS-EXIT. EXIT.
037900 020-ESCRIBE-ENCABEZADO SECTION.
038000     MOVE SPACES          TO REG-DIF-SURTIDO
038100     MOVE "ARTICLE"       TO CDF-ARTICLE
038200     MOVE "SIZE"          TO CDF-SIZE
038300     MOVE "STATUS"        TO CDF-STATUS
038400     WRITE REG-DIF-SURTIDO.
038500 020-ESCRIBE-ENCABEZADO-EXIT. EXIT.
038600******************************************************************
038700*     E S C A N E O   D E L   S U R T I D O   O L D               *
038800******************************************************************
038900 100-LEE-SUPOLD SECTION.
039000     READ SUPOLD
039100          AT END
039200             MOVE 1 TO WKS-FIN-SUPOLD
039300             GO TO 100-LEE-SUPOLD-EXIT
039400     END-READ
039500     PERFORM 110-ES-FILA-TALLAS-OLD THRU 110-ES-FILA-TALLAS-OLD-EXIT
039600     IF NOT ES-ENCABEZADO
039700        GO TO 100-LEE-SUPOLD-EXIT
039800     END-IF
039900     MOVE FILA-COL(3) TO WKS-ARTICULO-ACTUAL
040000     PERFORM 130-BUSCA-FILA-QTY-OLD THRU 130-BUSCA-FILA-QTY-OLD-EXIT
040100     IF HAY-CANTIDADES
040200        PERFORM 140-ACUMULA-OLD THRU 140-ACUMULA-OLD-EXIT
040300                VARYING WKS-K FROM 1 BY 1
040400                UNTIL WKS-K > WKS-CANT-TALLAS-HDR
040500     END-IF.
040600 100-LEE-SUPOLD-EXIT. EXIT.
040700 110-ES-FILA-TALLAS-OLD SECTION.
040800*    UNA FILA ES ENCABEZADO DE TALLAS SI ALGUNA CELDA DESDE LA
040900*    COLUMNA 5 EN ADELANTE VALIDA COMO TALLA (REGLAS C).
041000     MOVE 0 TO WKS-ES-ENCABEZADO
041100     MOVE 0 TO WKS-CANT-TALLAS-HDR
041200     PERFORM 111-VALIDA-CELDA-OLD THRU 111-VALIDA-CELDA-OLD-EXIT
041300             VARYING WKS-POS FROM 1 BY 1 UNTIL WKS-POS > 15.
041400 110-ES-FILA-TALLAS-OLD-EXIT. EXIT.
041500 111-VALIDA-CELDA-OLD SECTION.
041600     MOVE FILA-CELDA(WKS-POS) TO WKS-TALLA-ENTRA
041700     PERFORM 170-CLASIFICA-TALLA THRU 170-CLASIFICA-TALLA-EXIT
041800     IF TALLA-VALIDA
041900        SET ES-ENCABEZADO TO TRUE
042000        ADD 1 TO WKS-CANT-TALLAS-HDR
042100        MOVE WKS-TALLA-ENTRA     TO WKS-TALLA-HDR(WKS-CANT-TALLAS-HDR)
042200     END-IF.
042300 111-VALIDA-CELDA-OLD-EXIT. EXIT.
042400 130-BUSCA-FILA-QTY-OLD SECTION.
042500     MOVE 0 TO WKS-HAY-CANTIDADES
042600     READ SUPOLD
042700          AT END
042800             MOVE 1 TO WKS-FIN-SUPOLD
042900             GO TO 130-BUSCA-FILA-QTY-OLD-EXIT
043000     END-READ
043100*    SI EL RENGLON SIGUIENTE ES "NOVINKA" (NOVEDAD), SE SALTA Y
043200*    SE TOMA EL RENGLON DESPUES DE ESE COMO FILA DE CANTIDADES.
043300     IF (FILA-COL(1) = "NOVINKA") OR (FILA-COL(2) = "NOVINKA")
043400                                  OR (FILA-COL(1) = "NOVELTY")
043500        READ SUPOLD
043600             AT END
043700                MOVE 1 TO WKS-FIN-SUPOLD
043800                GO TO 130-BUSCA-FILA-QTY-OLD-EXIT
043900        END-READ
044000     END-IF
044100     MOVE FILA-COL(3) TO WKS-TEXTO-ENTRA
044200     PERFORM 150-LIMPIA-ARTICULO THRU 150-LIMPIA-ARTICULO-EXIT
044300     IF ARTICULO-VALIDO
044400        SET HAY-CANTIDADES TO TRUE
044500     END-IF.
044600 130-BUSCA-FILA-QTY-OLD-EXIT. EXIT.
044700 140-ACUMULA-OLD SECTION.
044800     MOVE WKS-TALLA-HDR(WKS-K) TO WKS-TALLA-ENTRA
044900     PERFORM 170-CLASIFICA-TALLA  THRU 170-CLASIFICA-TALLA-EXIT
045000     MOVE FILA-CELDA(WKS-K)    TO WKS-CANT-ENTRA
045100     PERFORM 180-LIMPIA-CANTIDAD  THRU 180-LIMPIA-CANTIDAD-EXIT
045200     IF WKS-CANT-VALOR > 0
045300        PERFORM 145-INSERTA-OLD   THRU 145-INSERTA-OLD-EXIT
045400     END-IF.
045500 140-ACUMULA-OLD-EXIT. EXIT.
045600 145-INSERTA-OLD SECTION.
045700     MOVE SPACES TO WKS-TEXTO-ENTRA
045800     STRING WKS-ARTICULO-ACTUAL WKS-TALLA-ENTRA
045900            DELIMITED BY SIZE INTO WKS-TEXTO-ENTRA
046000     SET WKS-JO TO 1
046100     SET WKS-K TO 0
046200     SEARCH ALL WKS-ENTRADA-OLD
046300        AT END
046400           CONTINUE
046500        WHEN WKS-LLAVE-OLD(WKS-JO) = WKS-TEXTO-ENTRA(1:25)
046600           ADD WKS-CANT-VALOR TO WKS-QTY-OLD(WKS-JO)
046700           SET WKS-K TO 1
046800     END-SEARCH
046900     IF WKS-K = 0
047000        IF WKS-CANT-OLD < 3000
047100           ADD 1 TO WKS-CANT-OLD
047200           MOVE WKS-TEXTO-ENTRA(1:25)   TO WKS-LLAVE-OLD(WKS-CANT-OLD)
047300           MOVE WKS-ARTICULO-ACTUAL     TO WKS-ART-OLD(WKS-CANT-OLD)
047400           MOVE WKS-TALLA-ENTRA         TO WKS-TAL-OLD(WKS-CANT-OLD)
047500           MOVE WKS-CANT-VALOR          TO WKS-QTY-OLD(WKS-CANT-OLD)
047600           MOVE WKS-TALLA-RANGO         TO WKS-RANGO-OLD(WKS-CANT-OLD)
047700           MOVE WKS-TALLA-SORTKEY       TO WKS-SORTKEY-OLD(WKS-CANT-OLD)
047800           PERFORM 200-ORDENA-TABLA-OLD THRU 200-ORDENA-TABLA-OLD-EXIT
047900        ELSE
048000           DISPLAY WKS-MSJ-TABLA-LLENA UPON CONSOLE
048100        END-IF
048200     END-IF.
048300 145-INSERTA-OLD-EXIT. EXIT.
048400******************************************************************
048500*     E S C A N E O   D E L   S U R T I D O   N E W               *
048600*     (MISMAS REGLAS QUE OLD, SOBRE REG-FILA-CRUDA-2)            *
048700******************************************************************
048800 150-LEE-SUPNEW SECTION.
048900     READ SUPNEW
049000          AT END
049100             MOVE 1 TO WKS-FIN-SUPNEW
049200             GO TO 150-LEE-SUPNEW-EXIT
049300     END-READ
049400     PERFORM 155-ES-FILA-TALLAS-NEW THRU 155-ES-FILA-TALLAS-NEW-EXIT
049500     IF NOT ES-ENCABEZADO
049600        GO TO 150-LEE-SUPNEW-EXIT
049700     END-IF
049800     MOVE FILA-COL-2(3) TO WKS-ARTICULO-ACTUAL
049900     PERFORM 160-BUSCA-FILA-QTY-NEW THRU 160-BUSCA-FILA-QTY-NEW-EXIT
050000     IF HAY-CANTIDADES
050100        PERFORM 165-ACUMULA-NEW THRU 165-ACUMULA-NEW-EXIT
050200                VARYING WKS-K FROM 1 BY 1
050300                UNTIL WKS-K > WKS-CANT-TALLAS-HDR
050400     END-IF.
050500 150-LEE-SUPNEW-EXIT. EXIT.
050600 155-ES-FILA-TALLAS-NEW SECTION.
050700     MOVE 0 TO WKS-ES-ENCABEZADO
050800     MOVE 0 TO WKS-CANT-TALLAS-HDR
050900     PERFORM 156-VALIDA-CELDA-NEW THRU 156-VALIDA-CELDA-NEW-EXIT
051000             VARYING WKS-POS FROM 1 BY 1 UNTIL WKS-POS > 15.
051100 155-ES-FILA-TALLAS-NEW-EXIT. EXIT.
051200 156-VALIDA-CELDA-NEW SECTION.
051300     MOVE FILA-CELDA-2(WKS-POS) TO WKS-TALLA-ENTRA
051400     PERFORM 170-CLASIFICA-TALLA THRU 170-CLASIFICA-TALLA-EXIT
051500     IF TALLA-VALIDA
051600        SET ES-ENCABEZADO TO TRUE
051700        ADD 1 TO WKS-CANT-TALLAS-HDR
051800        MOVE WKS-TALLA-ENTRA     TO WKS-TALLA-HDR(WKS-CANT-TALLAS-HDR)
051900     END-IF.
052000 156-VALIDA-CELDA-NEW-EXIT. EXIT.
052100 160-BUSCA-FILA-QTY-NEW SECTION.
052200     MOVE 0 TO WKS-HAY-CANTIDADES
052300     READ SUPNEW
052400          AT END
052500             MOVE 1 TO WKS-FIN-SUPNEW
052600             GO TO 160-BUSCA-FILA-QTY-NEW-EXIT
052700     END-READ
052800     IF (FILA-COL-2(1) = "NOVINKA") OR (FILA-COL-2(2) = "NOVINKA")
052900                                    OR (FILA-COL-2(1) = "NOVELTY")
053000        READ SUPNEW
053100             AT END
053200                MOVE 1 TO WKS-FIN-SUPNEW
053300                GO TO 160-BUSCA-FILA-QTY-NEW-EXIT
053400        END-READ
053500     END-IF
053600     MOVE FILA-COL-2(3) TO WKS-TEXTO-ENTRA
053700     PERFORM 150-LIMPIA-ARTICULO THRU 150-LIMPIA-ARTICULO-EXIT
053800     IF ARTICULO-VALIDO
053900        SET HAY-CANTIDADES TO TRUE
054000     END-IF.
054100 160-BUSCA-FILA-QTY-NEW-EXIT. EXIT.
054200 165-ACUMULA-NEW SECTION.
054300     MOVE WKS-TALLA-HDR(WKS-K) TO WKS-TALLA-ENTRA
054400     PERFORM 170-CLASIFICA-TALLA  THRU 170-CLASIFICA-TALLA-EXIT
054500     MOVE FILA-CELDA-2(WKS-K)  TO WKS-CANT-ENTRA
054600     PERFORM 180-LIMPIA-CANTIDAD  THRU 180-LIMPIA-CANTIDAD-EXIT
054700     IF WKS-CANT-VALOR > 0
054800        PERFORM 166-INSERTA-NEW   THRU 166-INSERTA-NEW-EXIT
054900     END-IF.
055000 165-ACUMULA-NEW-EXIT. EXIT.
055100 166-INSERTA-NEW SECTION.
055200     MOVE SPACES TO WKS-TEXTO-ENTRA
055300     STRING WKS-ARTICULO-ACTUAL WKS-TALLA-ENTRA
055400            DELIMITED BY SIZE INTO WKS-TEXTO-ENTRA
055500     SET WKS-JN TO 1
055600     SET WKS-K TO 0
055700     SEARCH ALL WKS-ENTRADA-NEW
055800        AT END
055900           CONTINUE
056000        WHEN WKS-LLAVE-NEW(WKS-JN) = WKS-TEXTO-ENTRA(1:25)
056100           ADD WKS-CANT-VALOR TO WKS-QTY-NEW(WKS-JN)
056200           SET WKS-K TO 1
056300     END-SEARCH
056400     IF WKS-K = 0
056500        IF WKS-CANT-NEW < 3000
056600           ADD 1 TO WKS-CANT-NEW
056700           MOVE WKS-TEXTO-ENTRA(1:25)   TO WKS-LLAVE-NEW(WKS-CANT-NEW)
056800           MOVE WKS-ARTICULO-ACTUAL     TO WKS-ART-NEW(WKS-CANT-NEW)
056900           MOVE WKS-TALLA-ENTRA         TO WKS-TAL-NEW(WKS-CANT-NEW)
057000           MOVE WKS-CANT-VALOR          TO WKS-QTY-NEW(WKS-CANT-NEW)
057100           MOVE WKS-TALLA-RANGO         TO WKS-RANGO-NEW(WKS-CANT-NEW)
057200           MOVE WKS-TALLA-SORTKEY       TO WKS-SORTKEY-NEW(WKS-CANT-NEW)
057300           MOVE 0                       TO WKS-NEW-CASADO(WKS-CANT-NEW)
057400           PERFORM 220-ORDENA-TABLA-NEW THRU 220-ORDENA-TABLA-NEW-EXIT
057500        ELSE
057600           DISPLAY WKS-MSJ-TABLA-LLENA UPON CONSOLE
057700        END-IF
057800     END-IF.
057900 166-INSERTA-NEW-EXIT. EXIT.
058000******************************************************************
058100*     L I M P I E Z A   D E   A R T I C U L O   (REGLAS C)      *
058200******************************************************************
058300 150-LIMPIA-ARTICULO SECTION.
058400*    QUITA SUFIJO ".0" AL FINAL DEL CONTENIDO REAL DEL ARTICULO,
058500*    NO AL FINAL DEL ANCHO DECLARADO DEL CAMPO (TICKET SIC-4471).
058600     MOVE 0 TO WKS-ARTICULO-OK
058700     MOVE SPACES TO WKS-TEXTO-SALE
058800     MOVE 15 TO WKS-LARGO-ART
058900     PERFORM 153-BUSCA-LARGO-ARTICULO
059000             THRU 153-BUSCA-LARGO-ARTICULO-EXIT
059100             UNTIL (WKS-LARGO-ART < 1)
059200                OR (WKS-TEXTO-ENTRA(WKS-LARGO-ART:1) NOT = SPACE)
059300     IF WKS-LARGO-ART > 1
059400        IF WKS-TEXTO-ENTRA(WKS-LARGO-ART - 1:2) = ".0"
059500           MOVE SPACES TO WKS-TEXTO-ENTRA(WKS-LARGO-ART - 1:2)
059600        END-IF
059700     END-IF
059800     MOVE 0 TO WKS-LARGO
059900     PERFORM 151-COPIA-CARACTER THRU 151-COPIA-CARACTER-EXIT
060000             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 15
060100     MOVE WKS-TEXTO-SALE TO WKS-TEXTO-ENTRA
060200     IF WKS-LARGO > 0
060300        PERFORM 152-TIENE-DIGITO THRU 152-TIENE-DIGITO-EXIT
060400                VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-LARGO
060500     END-IF.
060600 150-LIMPIA-ARTICULO-EXIT. EXIT.
060700 153-BUSCA-LARGO-ARTICULO SECTION.
060800     SUBTRACT 1 FROM WKS-LARGO-ART.
060900 153-BUSCA-LARGO-ARTICULO-EXIT. EXIT.
061000 151-COPIA-CARACTER SECTION.
061100     MOVE WKS-TEXTO-ENTRA(WKS-I:1) TO WKS-CHAR
061200     IF WKS-LARGO = (WKS-I - 1)
061300        IF (WKS-CHAR IS CLASE-ARTICULO)
061400           ADD 1 TO WKS-LARGO
061500           MOVE WKS-CHAR TO WKS-TEXTO-SALE(WKS-LARGO:1)
061600        END-IF
061700     END-IF.
061800 151-COPIA-CARACTER-EXIT. EXIT.
061900 152-TIENE-DIGITO SECTION.
062000     IF WKS-TEXTO-SALE(WKS-I:1) IS CLASE-DIGITOS
062100        MOVE 1 TO WKS-ARTICULO-OK
062200     END-IF.
062300 152-TIENE-DIGITO-EXIT. EXIT.
062400******************************************************************
062500*     C L A S I F I C A C I O N   D E   T A L L A   (REGLAS C)  *
062600*     RANGO 0=NUM+LETRAS  1=NUMERO  2=D/D  3=D/D/D  4=DD-DD      *
062700******************************************************************
062800 170-CLASIFICA-TALLA SECTION.
062900*    QUITA SUFIJO ".0" AL FINAL DEL CONTENIDO REAL DE LA TALLA,
063000*    NO AL FINAL DEL ANCHO DECLARADO DEL CAMPO, ANTES DE ARMAR
063100*    LA LLAVE DE ORDEN (SORTKEY).
063200     MOVE 9 TO WKS-TALLA-RANGO
063300     MOVE 10 TO WKS-LARGO-TALLA-SUF
063400     PERFORM 174-BUSCA-LARGO-TALLA-SUF
063500             THRU 174-BUSCA-LARGO-TALLA-SUF-EXIT
063600             UNTIL (WKS-LARGO-TALLA-SUF < 1)
063700                OR (WKS-TALLA-ENTRA(WKS-LARGO-TALLA-SUF:1)
063800                                                       NOT = SPACE)
063900     IF WKS-LARGO-TALLA-SUF > 1
064000        IF WKS-TALLA-ENTRA(WKS-LARGO-TALLA-SUF - 1:2) = ".0"
064100           MOVE SPACES TO WKS-TALLA-ENTRA(WKS-LARGO-TALLA-SUF - 1:2)
064200        END-IF
064300     END-IF
064400     MOVE WKS-TALLA-ENTRA TO WKS-TALLA-SORTKEY
064500     IF WKS-TALLA-ENTRA = SPACES
064600        GO TO 170-CLASIFICA-TALLA-EXIT
064700     END-IF
064800     IF WKS-TALLA-ENTRA IS NUMERIC
064900        MOVE 1                TO WKS-TALLA-RANGO
065000        MOVE WKS-TALLA-ENTRA   TO WKS-TALLA-NUM1
065100        MOVE WKS-TALLA-NUM1    TO WKS-TALLA-SORTKEY(1:3)
065200        GO TO 170-CLASIFICA-TALLA-EXIT
065300     END-IF
065400     IF WKS-TALLA-ENTRA(4:1) = "-"
065500        PERFORM 173-PRUEBA-RANGO THRU 173-PRUEBA-RANGO-EXIT
065600        GO TO 170-CLASIFICA-TALLA-EXIT
065700     END-IF
065800     IF (WKS-TALLA-ENTRA(3:1) = "/") OR (WKS-TALLA-ENTRA(2:1) = "/")
065900        PERFORM 172-PRUEBA-BARRAS THRU 172-PRUEBA-BARRAS-EXIT
066000        GO TO 170-CLASIFICA-TALLA-EXIT
066100     END-IF
066200     PERFORM 171-PRUEBA-NUM-LETRA THRU 171-PRUEBA-NUM-LETRA-EXIT.
066300 170-CLASIFICA-TALLA-EXIT. EXIT.
066400 174-BUSCA-LARGO-TALLA-SUF SECTION.
066500     SUBTRACT 1 FROM WKS-LARGO-TALLA-SUF.
066600 174-BUSCA-LARGO-TALLA-SUF-EXIT. EXIT.
066700 171-PRUEBA-NUM-LETRA SECTION.
066800*    2-3 DIGITOS SEGUIDOS DE 1-2 LETRAS (75B, 80AA)
066900     IF (WKS-TALLA-ENTRA(1:2) IS NUMERIC)
067000        IF WKS-TALLA-ENTRA(3:1) IS CLASE-DIGITOS
067100           IF WKS-TALLA-ENTRA(4:2) NOT NUMERIC
067200              AND WKS-TALLA-ENTRA(4:1) NOT = SPACE
067300              MOVE 0            TO WKS-TALLA-RANGO
067400              MOVE WKS-TALLA-ENTRA(1:3) TO WKS-TALLA-NUM1
067500              MOVE WKS-TALLA-NUM1        TO WKS-TALLA-SORTKEY(1:3)
067600              MOVE WKS-TALLA-ENTRA(4:2)  TO WKS-TALLA-SORTKEY(4:2)
067700           END-IF
067800        ELSE
067900           IF WKS-TALLA-ENTRA(3:2) NOT NUMERIC
068000              AND WKS-TALLA-ENTRA(3:1) NOT = SPACE
068100              MOVE 0            TO WKS-TALLA-RANGO
068200              MOVE WKS-TALLA-ENTRA(1:2) TO WKS-TALLA-NUM1
068300              MOVE WKS-TALLA-NUM1        TO WKS-TALLA-SORTKEY(1:3)
068400              MOVE WKS-TALLA-ENTRA(3:2)  TO WKS-TALLA-SORTKEY(4:2)
068500           END-IF
068600        END-IF
068700     END-IF.
068800 171-PRUEBA-NUM-LETRA-EXIT. EXIT.
068900 172-PRUEBA-BARRAS SECTION.
069000*    FORMATOS D/D (70/95) O D/D/D (164/92/98)
069100     MOVE SPACES TO WKS-PARTE-1 WKS-PARTE-2 WKS-PARTE-3
069200     MOVE 0      TO WKS-CANT-PARTES
069300     UNSTRING WKS-TALLA-ENTRA DELIMITED BY "/"
069400        INTO WKS-PARTE-1 WKS-PARTE-2 WKS-PARTE-3
069500        TALLYING IN WKS-CANT-PARTES
069600     IF WKS-PARTE-1 IS NUMERIC AND WKS-PARTE-2 IS NUMERIC
069700        IF WKS-PARTE-3 = SPACES
069800           MOVE 2               TO WKS-TALLA-RANGO
069900           MOVE WKS-PARTE-1     TO WKS-TALLA-NUM1
070000           MOVE WKS-PARTE-2     TO WKS-TALLA-NUM2
070100           MOVE WKS-TALLA-NUM1  TO WKS-TALLA-SORTKEY(1:3)
070200           MOVE WKS-TALLA-NUM2  TO WKS-TALLA-SORTKEY(4:3)
070300        ELSE
070400           IF WKS-PARTE-3 IS NUMERIC
070500              MOVE 3               TO WKS-TALLA-RANGO
070600              MOVE WKS-PARTE-1     TO WKS-TALLA-NUM1
070700              MOVE WKS-PARTE-2     TO WKS-TALLA-NUM2
070800              MOVE WKS-PARTE-3     TO WKS-TALLA-NUM3
070900              MOVE WKS-TALLA-NUM1  TO WKS-TALLA-SORTKEY(1:3)
071000              MOVE WKS-TALLA-NUM2  TO WKS-TALLA-SORTKEY(4:3)
071100              MOVE WKS-TALLA-NUM3  TO WKS-TALLA-SORTKEY(7:3)
071200           END-IF
071300        END-IF
071400     END-IF.
071500 172-PRUEBA-BARRAS-EXIT. EXIT.
071600 173-PRUEBA-RANGO SECTION.
071700*    FORMATO DD-DD (40-48)
071800     MOVE SPACES TO WKS-PARTE-1 WKS-PARTE-2 WKS-PARTE-3
071900     MOVE 0      TO WKS-CANT-PARTES
072000     UNSTRING WKS-TALLA-ENTRA DELIMITED BY "-"
072100        INTO WKS-PARTE-1 WKS-PARTE-2
072200        TALLYING IN WKS-CANT-PARTES
072300     IF WKS-PARTE-1 IS NUMERIC AND WKS-PARTE-2 IS NUMERIC
072400        MOVE 4               TO WKS-TALLA-RANGO
072500        MOVE WKS-PARTE-1     TO WKS-TALLA-NUM1
072600        MOVE WKS-PARTE-2     TO WKS-TALLA-NUM2
072700        MOVE WKS-TALLA-NUM1  TO WKS-TALLA-SORTKEY(1:3)
072800        MOVE WKS-TALLA-NUM2  TO WKS-TALLA-SORTKEY(4:3)
072900     END-IF.
073000 173-PRUEBA-RANGO-EXIT. EXIT.
073100******************************************************************
073200*              L I M P I E Z A   D E   C A N T I D A D           *
073300******************************************************************
073400 180-LIMPIA-CANTIDAD SECTION.
073500*    QUITA ESPACIOS INCRUSTADOS Y CAMBIA COMA POR PUNTO ANTES
073600*    DE CONVERTIR EL CAMPO A VALOR NUMERICO.
073700     MOVE 0 TO WKS-CANT-VALOR
073800     MOVE 0 TO WKS-LARGO-CANT
073900     MOVE SPACES TO WKS-CANT-COMPACTA
074000     MOVE SPACES TO WKS-CANT-ENTERA
074100     INSPECT WKS-CANT-ENTRA REPLACING ALL "," BY "."
074200     PERFORM 181-QUITA-ESPACIO-CANT THRU 181-QUITA-ESPACIO-CANT-EXIT
074300             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10
074400     UNSTRING WKS-CANT-COMPACTA DELIMITED BY "."
074500        INTO WKS-CANT-ENTERA
074600     IF WKS-CANT-ENTERA IS NUMERIC
074700        MOVE WKS-CANT-ENTERA TO WKS-CANT-VALOR
074800     END-IF
074900     IF WKS-CANT-VALOR < 0
075000        MOVE 0 TO WKS-CANT-VALOR
075100     END-IF.
075200 180-LIMPIA-CANTIDAD-EXIT. EXIT.
075300 181-QUITA-ESPACIO-CANT SECTION.
075400     IF WKS-CANT-ENTRA(WKS-I:1) NOT = SPACE
075500        ADD 1 TO WKS-LARGO-CANT
075600        MOVE WKS-CANT-ENTRA(WKS-I:1)
075700                       TO WKS-CANT-COMPACTA(WKS-LARGO-CANT:1)
075800     END-IF.
075900 181-QUITA-ESPACIO-CANT-EXIT. EXIT.
076000******************************************************************
076100*   O R D E N A   T A B L A   O L D   P O R   L L A V E          *
076200******************************************************************
076300 200-ORDENA-TABLA-OLD SECTION.
076400     PERFORM 210-PASADA-ORDEN-OLD THRU 210-PASADA-ORDEN-OLD-EXIT
076500             VARYING WKS-IX1 FROM 1 BY 1
076600             UNTIL WKS-IX1 > WKS-CANT-OLD.
076700 200-ORDENA-TABLA-OLD-EXIT. EXIT.
076800 210-PASADA-ORDEN-OLD SECTION.
076900     PERFORM 211-COMPARA-ORDEN-OLD THRU 211-COMPARA-ORDEN-OLD-EXIT
077000             VARYING WKS-IX2 FROM 1 BY 1
077100             UNTIL WKS-IX2 > (WKS-CANT-OLD - WKS-IX1).
077200 210-PASADA-ORDEN-OLD-EXIT. EXIT.
077300 211-COMPARA-ORDEN-OLD SECTION.
077400     IF WKS-LLAVE-OLD(WKS-IX2) > WKS-LLAVE-OLD(WKS-IX2 + 1)
077500        MOVE WKS-ENTRADA-OLD(WKS-IX2)     TO WKS-AREA-INTERCAMBIO-OLD
077600        MOVE WKS-ENTRADA-OLD(WKS-IX2 + 1) TO WKS-ENTRADA-OLD(WKS-IX2)
077700        MOVE WKS-INTO-PLANO               TO
077800             WKS-ENTRADA-OLD(WKS-IX2 + 1)
077900     END-IF.
078000 211-COMPARA-ORDEN-OLD-EXIT. EXIT.
078100******************************************************************
078200*   O R D E N A   T A B L A   N E W   P O R   L L A V E          *
078300******************************************************************
078400 220-ORDENA-TABLA-NEW SECTION.
078500     PERFORM 230-PASADA-ORDEN-NEW THRU 230-PASADA-ORDEN-NEW-EXIT
078600             VARYING WKS-IX1 FROM 1 BY 1
078700             UNTIL WKS-IX1 > WKS-CANT-NEW.
078800 220-ORDENA-TABLA-NEW-EXIT. EXIT.
078900 230-PASADA-ORDEN-NEW SECTION.
079000     PERFORM 231-COMPARA-ORDEN-NEW THRU 231-COMPARA-ORDEN-NEW-EXIT
079100             VARYING WKS-IX2 FROM 1 BY 1
079200             UNTIL WKS-IX2 > (WKS-CANT-NEW - WKS-IX1).
079300 230-PASADA-ORDEN-NEW-EXIT. EXIT.
079400 231-COMPARA-ORDEN-NEW SECTION.
079500     IF WKS-LLAVE-NEW(WKS-IX2) > WKS-LLAVE-NEW(WKS-IX2 + 1)
079600        MOVE WKS-ENTRADA-NEW(WKS-IX2)     TO WKS-AREA-INTERCAMBIO-NEW
079700        MOVE WKS-ENTRADA-NEW(WKS-IX2 + 1) TO WKS-ENTRADA-NEW(WKS-IX2)
079800        MOVE WKS-INTN-PLANO               TO
079900             WKS-ENTRADA-NEW(WKS-IX2 + 1)
080000     END-IF.
080100 231-COMPARA-ORDEN-NEW-EXIT. EXIT.
080200******************************************************************
080300*     C O M P A R A C I O N   O L D   V S   N E W               *
080400******************************************************************
080500 500-COMPARA-SURTIDOS SECTION.
080600     PERFORM 510-PROCESA-OLD  THRU 510-PROCESA-OLD-EXIT
080700             VARYING WKS-IX1 FROM 1 BY 1
080800             UNTIL WKS-IX1 > WKS-CANT-OLD
080900     PERFORM 530-PROCESA-SOLO-NEW THRU 530-PROCESA-SOLO-NEW-EXIT
081000             VARYING WKS-IX2 FROM 1 BY 1
081100             UNTIL WKS-IX2 > WKS-CANT-NEW.
081200 500-COMPARA-SURTIDOS-EXIT. EXIT.
081300 510-PROCESA-OLD SECTION.
081400     SET WKS-JN TO 1
081500     SEARCH ALL WKS-ENTRADA-NEW
081600        AT END
081700           PERFORM 520-EMITE-DELETED THRU 520-EMITE-DELETED-EXIT
081800        WHEN WKS-LLAVE-NEW(WKS-JN) = WKS-LLAVE-OLD(WKS-IX1)
081900           SET NEW-CASADO(WKS-JN) TO TRUE
082000           IF WKS-QTY-OLD(WKS-IX1) NOT = WKS-QTY-NEW(WKS-JN)
082100              PERFORM 525-EMITE-CAMBIO THRU 525-EMITE-CAMBIO-EXIT
082200           END-IF
082300     END-SEARCH.
082400 510-PROCESA-OLD-EXIT. EXIT.
082500 520-EMITE-DELETED SECTION.
082600     IF WKS-CANT-DIF < 3000
082700        ADD 1 TO WKS-CANT-DIF
082800        MOVE WKS-ART-OLD(WKS-IX1)     TO WKS-DIF-ART(WKS-CANT-DIF)
082900        MOVE WKS-TAL-OLD(WKS-IX1)     TO WKS-DIF-TAL(WKS-CANT-DIF)
083000        MOVE WKS-QTY-OLD(WKS-IX1)     TO WKS-DIF-QOLD(WKS-CANT-DIF)
083100        MOVE 0                        TO WKS-DIF-QNEW(WKS-CANT-DIF)
083200        COMPUTE WKS-DIF-DIFF(WKS-CANT-DIF) =
083300                0 - WKS-QTY-OLD(WKS-IX1)
083400        MOVE WKS-RANGO-OLD(WKS-IX1)   TO WKS-DIF-RANGO(WKS-CANT-DIF)
083500        MOVE WKS-SORTKEY-OLD(WKS-IX1) TO WKS-DIF-SORTKEY(WKS-CANT-DIF)
083600        MOVE "DELETED ARTICLE/SIZE"   TO WKS-DIF-STAT(WKS-CANT-DIF)
083700        SET HAY-DIFERENCIAS TO TRUE
083800     END-IF.
083900 520-EMITE-DELETED-EXIT. EXIT.
084000 525-EMITE-CAMBIO SECTION.
084100     IF WKS-CANT-DIF < 3000
084200        ADD 1 TO WKS-CANT-DIF
084300        MOVE WKS-ART-OLD(WKS-IX1)     TO WKS-DIF-ART(WKS-CANT-DIF)
084400        MOVE WKS-TAL-OLD(WKS-IX1)     TO WKS-DIF-TAL(WKS-CANT-DIF)
084500        MOVE WKS-QTY-OLD(WKS-IX1)     TO WKS-DIF-QOLD(WKS-CANT-DIF)
084600        MOVE WKS-QTY-NEW(WKS-JN)      TO WKS-DIF-QNEW(WKS-CANT-DIF)
084700        COMPUTE WKS-DIF-DIFF(WKS-CANT-DIF) =
084800                WKS-QTY-NEW(WKS-JN) - WKS-QTY-OLD(WKS-IX1)
084900        IF WKS-QTY-OLD(WKS-IX1) = 0
085000           MOVE "SIZE ADDED"          TO WKS-DIF-STAT(WKS-CANT-DIF)
085100        ELSE
085200           IF WKS-QTY-NEW(WKS-JN) = 0
085300              MOVE "SIZE DELETED"     TO WKS-DIF-STAT(WKS-CANT-DIF)
085400           ELSE
085500              MOVE "QTY CHANGED"      TO WKS-DIF-STAT(WKS-CANT-DIF)
085600           END-IF
085700        END-IF
085800        MOVE WKS-RANGO-OLD(WKS-IX1)   TO WKS-DIF-RANGO(WKS-CANT-DIF)
085900        MOVE WKS-SORTKEY-OLD(WKS-IX1) TO WKS-DIF-SORTKEY(WKS-CANT-DIF)
086000        SET HAY-DIFERENCIAS TO TRUE
086100     END-IF.
086200 525-EMITE-CAMBIO-EXIT. EXIT.
086300 530-PROCESA-SOLO-NEW SECTION.
086400     IF NOT NEW-CASADO(WKS-IX2)
086500        IF WKS-CANT-DIF < 3000
086600           ADD 1 TO WKS-CANT-DIF
086700           MOVE WKS-ART-NEW(WKS-IX2) TO WKS-DIF-ART(WKS-CANT-DIF)
086800           MOVE WKS-TAL-NEW(WKS-IX2) TO WKS-DIF-TAL(WKS-CANT-DIF)
086900           MOVE 0                    TO WKS-DIF-QOLD(WKS-CANT-DIF)
087000           MOVE WKS-QTY-NEW(WKS-IX2) TO WKS-DIF-QNEW(WKS-CANT-DIF)
087100           MOVE WKS-QTY-NEW(WKS-IX2) TO WKS-DIF-DIFF(WKS-CANT-DIF)
087200           MOVE WKS-RANGO-NEW(WKS-IX2) TO WKS-DIF-RANGO(WKS-CANT-DIF)
087300           MOVE WKS-SORTKEY-NEW(WKS-IX2) TO
087400                WKS-DIF-SORTKEY(WKS-CANT-DIF)
087500           MOVE "NEW ARTICLE/SIZE"   TO WKS-DIF-STAT(WKS-CANT-DIF)
087600           SET HAY-DIFERENCIAS TO TRUE
087700        END-IF
087800     END-IF.
087900 530-PROCESA-SOLO-NEW-EXIT. EXIT.
088000******************************************************************
088100*   O R D E N A   D I F E R E N C I A S   P O R   A R T I C U L O *
088200*   Y   C L A V E   D E   T A L L A   T I P I F I C A D A        *
088300******************************************************************
088400 550-ORDENA-DIFERENCIA SECTION.
088500     PERFORM 560-PASADA-ORDEN-DIF THRU 560-PASADA-ORDEN-DIF-EXIT
088600             VARYING WKS-IX1 FROM 1 BY 1
088700             UNTIL WKS-IX1 > WKS-CANT-DIF.
088800 550-ORDENA-DIFERENCIA-EXIT. EXIT.
088900 560-PASADA-ORDEN-DIF SECTION.
089000     PERFORM 561-COMPARA-ORDEN-DIF THRU 561-COMPARA-ORDEN-DIF-EXIT
089100             VARYING WKS-IX2 FROM 1 BY 1
089200             UNTIL WKS-IX2 > (WKS-CANT-DIF - WKS-IX1).
089300 560-PASADA-ORDEN-DIF-EXIT. EXIT.
089400 561-COMPARA-ORDEN-DIF SECTION.
089500     MOVE WKS-DIF-ART(WKS-IX2)      TO WKS-CO-ART
089600     MOVE WKS-DIF-RANGO(WKS-IX2)    TO WKS-CO-RANGO
089700     MOVE WKS-DIF-SORTKEY(WKS-IX2)  TO WKS-CO-SORTKEY
089800     MOVE WKS-DIF-ART(WKS-IX2 + 1)  TO WKS-CO2-ART
089900     MOVE WKS-DIF-RANGO(WKS-IX2 + 1) TO WKS-CO2-RANGO
090000     MOVE WKS-DIF-SORTKEY(WKS-IX2 + 1) TO WKS-CO2-SORTKEY
090100     IF WKS-CO-PLANA > WKS-CO2-PLANA
090200        MOVE WKS-ENTRADA-DIF(WKS-IX2)     TO WKS-AREA-INTERCAMBIO
090300        MOVE WKS-ENTRADA-DIF(WKS-IX2 + 1) TO
090400             WKS-ENTRADA-DIF(WKS-IX2)
090500        MOVE WKS-AREA-INTERCAMBIO         TO
090600             WKS-ENTRADA-DIF(WKS-IX2 + 1)
090700     END-IF.
090800 561-COMPARA-ORDEN-DIF-EXIT. EXIT.
090900******************************************************************
091000*              E S C R I T U R A   D E L   R E P O R T E         *
091100******************************************************************
091200 580-ESCRIBE-DIFERENCIA SECTION.
091300     PERFORM 581-ESCRIBE-RENGLON THRU 581-ESCRIBE-RENGLON-EXIT
091400             VARYING WKS-ID FROM 1 BY 1
091500             UNTIL WKS-ID > WKS-CANT-DIF.
091600 580-ESCRIBE-DIFERENCIA-EXIT. EXIT.
091700 581-ESCRIBE-RENGLON SECTION.
091800     MOVE SPACES               TO REG-DIF-SURTIDO
091900     MOVE WKS-DIF-ART(WKS-ID)  TO CDF-ARTICLE
092000     MOVE WKS-DIF-TAL(WKS-ID)  TO CDF-SIZE
092100     MOVE WKS-DIF-STAT(WKS-ID) TO CDF-STATUS
092200     MOVE WKS-DIF-QOLD(WKS-ID) TO CDF-QTY-OLD
092300     MOVE WKS-DIF-QNEW(WKS-ID) TO CDF-QTY-NEW
092400     MOVE WKS-DIF-DIFF(WKS-ID) TO CDF-DIFF
092500     WRITE REG-DIF-SURTIDO
092600     ADD 1 TO WKS-CONT-DIFERENCIAS.
092700 581-ESCRIBE-RENGLON-EXIT. EXIT.
092800******************************************************************
092900*                    E S T A D I S T I C A S                    *
093000******************************************************************
093100 600-ESTADISTICAS SECTION.
093200     ACCEPT WKS-HORA-FIN FROM TIME
093300     COMPUTE WKS-TIEMPO-CORRIDA = WKS-HORA-FIN - WKS-HORA-INICIO
093400     DISPLAY "TIEMPO DE CORRIDA (HHMMSSCC) : " WKS-TIEMPO-CORRIDA
093500     DISPLAY "******************************************".
093600     MOVE WKS-CANT-OLD         TO WKS-MASCARA
093700     DISPLAY "PARES ARTICULO/TALLA EN OLD  : " WKS-MASCARA
093800     MOVE WKS-CANT-NEW         TO WKS-MASCARA
093900     DISPLAY "PARES ARTICULO/TALLA EN NEW  : " WKS-MASCARA
094000     MOVE WKS-CONT-DIFERENCIAS TO WKS-MASCARA
094100     DISPLAY "TOTAL DE DIFERENCIAS         : " WKS-MASCARA
094200     IF NOT HAY-DIFERENCIAS
094300        DISPLAY "SIN DIFERENCIAS - SUPDIFF QUEDA SOLO CON ENCABEZADO"
094400     END-IF
094500     DISPLAY "******************************************".
094600 600-ESTADISTICAS-EXIT. EXIT.
094700******************************************************************
094800*                    C I E R R E   D E   A R C H I V O S         *
094900******************************************************************
095000 900-CIERRA-ARCHIVOS SECTION.
095100     CLOSE SUPOLD SUPNEW SUPDIFF.
095200 900-CIERRA-ARCHIVOS-EXIT. EXIT.
