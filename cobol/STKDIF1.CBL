000100******************************************************************
000200* FECHA       : 22/07/1986                                       *
000300* PROGRAMADOR : RIGOBERTO OSORIO (SIC)                           *
000400* APLICACION  : CATALOGO Y EXISTENCIAS                           *
000500* PROGRAMA    : STKDIF1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : COMPARA DOS EXTRACTOS DE EXISTENCIA POR CODIGO   *
000800*             : DE BARRAS Y REPORTA ALTAS, BAJAS Y CAMBIOS DE    *
000900*             : CANTIDAD ENTRE LA CORRIDA ANTERIOR Y LA ACTUAL.  *
001000* ARCHIVOS    : STKFILE1=E,STKFILE2=E,STKDIFF=S                  *
001100* ACCION (ES) : C=COMPARAR                                       *
001200* INSTALADO   : DD/MM/AAAA                                       *
001300* BPM/RATIONAL: 100215                                           *
001400* NOMBRE      : DIFERENCIA DE EXISTENCIAS DE CATALOGO            *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.                    STKDIF1.
001800 AUTHOR.                        RIGOBERTO OSORIO.
001900 INSTALLATION.                  DEPTO SISTEMAS - CATALOGO.
002000 DATE-WRITTEN.                  22/07/1986.
002100 DATE-COMPILED.
002200 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002300******************************************************************
002400*                     H I S T O R I A L   D E                   *
002500*                    M O D I F I C A C I O N E S                *
002600******************************************************************
002700* FECHA       PROGRAMADOR  TICKET     DESCRIPCION                *
002800* ----------  -----------  ---------  ------------------------- *
002900* 22/07/1986  SIC          BPM100215  VERSION INICIAL DEL        *
003000*                                     PROGRAMA DE DIFERENCIA DE  *
003100*                                     EXISTENCIAS.               *
003200* 05/12/1987  SIC          BPM100390  SE AGREGA ARRASTRE DE      *
003300*                                     COLOR Y PRECIO POR MODELO. *
003400* 11/03/1989  RML          BPM100610  DEPURA CODIGO DE BARRAS    *
003500*                                     CON SUFIJO .0 DE ORIGEN.   *
003600* 27/10/1990  RML          BPM100811  SE DESCARTAN RENGLONES SIN *
003700*                                     BARRAS O SIN MODELO.       *
003800* 09/06/1992  JCP          BPM101020  ELIMINA DUPLICADO DE       *
003900*                                     BARRAS, CONSERVA PRIMERO.  *
004000* 15/01/1994  JCP          BPM101160  SE AGREGA STATUS ADDED /   *
004100*                                     REMOVED / QTY CHANGED.     *
004200* 22/08/1995  JCP          BPM101290  SE ORDENA REPORTE POR      *
004300*                                     MODELO, COLOR, TALLA Y     *
004400*                                     BARRAS.                    *
004500* 03/03/1997  MGB          BPM101440  TABLAS DE BARRAS ORDENADAS *
004600*                                     PARA PERMITIR SEARCH ALL.  *
004700* 28/09/1998  MGB          BPM101600  REVISION Y2K - CAMPOS DE   *
004800*                                     FECHA DE PROCESO AMPLIADOS *
004900*                                     A CUATRO DIGITOS DE ANIO.  *
005000* 14/02/1999  MGB          BPM101615  PRUEBAS DE PASO DE SIGLO   *
005100*                                     SOBRE WKS-FECHA-PROCESO.   *
005200* 19/11/2001  LFC          BPM101790  SE AMPLIA TABLA DE         *
005300*                                     EXISTENCIAS A 3000         *
005400*                                     ENTRADAS POR CRECIMIENTO.  *
005500* 07/07/2004  LFC          BPM101955  DESCARTA RENGLONES SIN     *
005600*                                     CAMBIO DE CANTIDAD.        *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01                     IS TOP-OF-FORM
006200     CLASS CLASE-DIGITOS     IS "0" THRU "9"
006300     UPSI-0 ON STATUS        IS SW-CORRIDA-CON-EXTRAS.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600******************************************************************
006700*              A R C H I V O S   D E   E N T R A D A             *
006800******************************************************************
006900     SELECT STKFILE1 ASSIGN   TO STKFILE1
007000            ORGANIZATION      IS LINE SEQUENTIAL
007100            FILE STATUS       IS FS-STKFILE1
007200                                 FSE-STKFILE1.
007300     SELECT STKFILE2 ASSIGN   TO STKFILE2
007400            ORGANIZATION      IS LINE SEQUENTIAL
007500            FILE STATUS       IS FS-STKFILE2
007600                                 FSE-STKFILE2.
007700******************************************************************
007800*              A R C H I V O   D E   S A L I D A                 *
007900******************************************************************
008000     SELECT STKDIFF  ASSIGN   TO STKDIFF
008100            ORGANIZATION      IS LINE SEQUENTIAL
008200            FILE STATUS       IS FS-STKDIFF
008300                                 FSE-STKDIFF.
008400 
008500 DATA DIVISION.
008600 FILE SECTION.
008700*1 -->EXTRACTO DE EXISTENCIAS, CORRIDA ANTERIOR (FILE1)
008800 FD  STKFILE1.
008900     COPY STKREG1.
009000*2 -->EXTRACTO DE EXISTENCIAS, CORRIDA ACTUAL (FILE2)
009100 FD  STKFILE2.
009200     COPY STKREG1
009300         REPLACING ==REG-EXISTENCIA== BY ==REG-EXISTENCIA-2==
009400                   ==STK-==           BY ==SK2-==.
009500*3 -->REPORTE DE DIFERENCIAS DE EXISTENCIAS
009600 FD  STKDIFF.
009700     COPY STKDIFO.
009800 
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*           CONTROL DE TIEMPO DE CORRIDA (BITACORA DE OPERACION)  *
010200******************************************************************
010300 77  WKS-HORA-INICIO                 PIC 9(08).
010400 77  WKS-HORA-FIN                    PIC 9(08).
010500 77  WKS-TIEMPO-CORRIDA       COMP-3 PIC S9(15).
010600******************************************************************
010700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010800******************************************************************
010900 01  WKS-FS-STATUS.
011000     02  FS-STKFILE1               PIC 9(02) VALUE ZEROES.
011100     02  FSE-STKFILE1.
011200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
011400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
011500     02  FS-STKFILE2               PIC 9(02) VALUE ZEROES.
011600     02  FSE-STKFILE2.
011700         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011800         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
011900         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
012000     02  FS-STKDIFF                PIC 9(02) VALUE ZEROES.
012100     02  FSE-STKDIFF.
012200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
012400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
012500     04  FILLER                    PIC X(01) VALUE SPACES.
012600******************************************************************
012700*              R E C U R S O S   D E   T R A B A J O             *
012800******************************************************************
012900 01  WKS-CAMPOS-DE-TRABAJO.
013000     02  WKS-PROGRAMA              PIC X(08) VALUE "STKDIF1 ".
013100     02  WKS-FIN-STKFILE1          PIC 9(01) VALUE ZEROES.
013200         88  FIN-STKFILE1                    VALUE 1.
013300     02  WKS-FIN-STKFILE2          PIC 9(01) VALUE ZEROES.
013400         88  FIN-STKFILE2                    VALUE 1.
013500*                  CONTADORES DE ESTADISTICAS (COMP)
013600     02  WKS-CONT-FILE1            PIC 9(07) COMP VALUE ZEROES.
013700     02  WKS-CONT-FILE2            PIC 9(07) COMP VALUE ZEROES.
013800     02  WKS-CONT-DESCARTES-1      PIC 9(07) COMP VALUE ZEROES.
013900     02  WKS-CONT-DESCARTES-2      PIC 9(07) COMP VALUE ZEROES.
014000     02  WKS-CONT-DIFERENCIAS      PIC 9(07) COMP VALUE ZEROES.
014100*                  SUBINDICES DE TRABAJO (COMP)
014200     02  WKS-IX1                   PIC 9(05) COMP VALUE ZEROES.
014300     02  WKS-IX2                   PIC 9(05) COMP VALUE ZEROES.
014400*                  LARGO REAL DE CODIGO DE BARRAS PARA QUITAR
014500*                  SUFIJO ".0" (NO EL ANCHO DECLARADO) - COMP
014600     02  WKS-LARGO-BAR1            PIC 9(02) COMP VALUE ZEROES.
014700     02  WKS-LARGO-BAR2            PIC 9(02) COMP VALUE ZEROES.
014800*                  ARRASTRE DE MODELO, NOMBRE, COLOR Y PRECIO
014900     02  WKS-ULTIMO-MODELO-1       PIC X(10) VALUE SPACES.
015000     02  WKS-ULTIMO-NOMBRE-1       PIC X(30) VALUE SPACES.
015100     02  WKS-ULTIMO-COLOR-1        PIC X(15) VALUE SPACES.
015200     02  WKS-ULTIMO-PRECIO-1       PIC 9(07)V99 VALUE ZEROES.
015300     02  WKS-ULTIMO-MODELO-2       PIC X(10) VALUE SPACES.
015400     02  WKS-ULTIMO-NOMBRE-2       PIC X(30) VALUE SPACES.
015500     02  WKS-ULTIMO-COLOR-2        PIC X(15) VALUE SPACES.
015600     02  WKS-ULTIMO-PRECIO-2       PIC 9(07)V99 VALUE ZEROES.
015700     02  FILLER                    PIC X(01) VALUE SPACES.
015800*
015900*                  FECHA DE PROCESO RECIBIDA DE SYSIN
016000 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
016100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
016200     02  WKS-ANIO-PROC             PIC 9(04).
016300     02  WKS-MES-PROC              PIC 9(02).
016400     02  WKS-DIA-PROC              PIC 9(02).
016500******************************************************************
016600*  TABLA  DE  EXISTENCIAS  UNICAS  DEL  ARCHIVO  1  (ORDENADA)   *
016700******************************************************************
016800 01  WKS-TABLA-STK-1.
016900     02  WKS-CANT-STK-1            PIC 9(05) COMP VALUE ZEROES.
017000     02  WKS-ENTRADA-STK-1 OCCURS 0 TO 3000 TIMES
017100                           DEPENDING ON WKS-CANT-STK-1
017200                           ASCENDING KEY IS WKS-BAR-STK-1
017300                           INDEXED   BY  WKS-I1.
017400         03  WKS-BAR-STK-1         PIC X(13).
017500         03  WKS-MOD-STK-1         PIC X(10).
017600         03  WKS-COL-STK-1         PIC X(15).
017700         03  WKS-TAL-STK-1         PIC X(10).
017800         03  WKS-QTY-STK-1         PIC S9(07).
017900     03  FILLER                    PIC X(01) VALUE SPACES.
018000******************************************************************
018100*  TABLA  DE  EXISTENCIAS  UNICAS  DEL  ARCHIVO  2  (ORDENADA)   *
018200******************************************************************
018300 01  WKS-TABLA-STK-2.
018400     02  WKS-CANT-STK-2            PIC 9(05) COMP VALUE ZEROES.
018500     02  WKS-ENTRADA-STK-2 OCCURS 0 TO 3000 TIMES
018600                           DEPENDING ON WKS-CANT-STK-2
018700                           ASCENDING KEY IS WKS-BAR-STK-2
018800                           INDEXED   BY  WKS-I2.
018900         03  WKS-BAR-STK-2         PIC X(13).
019000         03  WKS-MOD-STK-2         PIC X(10).
019100         03  WKS-COL-STK-2         PIC X(15).
019200         03  WKS-TAL-STK-2         PIC X(10).
019300         03  WKS-QTY-STK-2         PIC S9(07).
019400         03  WKS-STK-2-CASADO      PIC 9(01).
019500             88  STK-2-CASADO                VALUE 1.
019600         03  FILLER                    PIC X(01) VALUE SPACES.
019700******************************************************************
019800*              T A B L A   D E   D I F E R E N C I A S           *
019900******************************************************************
020000 01  WKS-TABLA-DIF.
020100     02  WKS-CANT-DIF              PIC 9(05) COMP VALUE ZEROES.
020200     02  WKS-ENTRADA-DIF OCCURS 0 TO 3000 TIMES
020300                           DEPENDING ON WKS-CANT-DIF
020400                           INDEXED   BY  WKS-ID.
020500         03  WKS-DIF-BAR           PIC X(13).
020600         03  WKS-DIF-MOD           PIC X(10).
020700         03  WKS-DIF-COL           PIC X(15).
020800         03  WKS-DIF-TAL           PIC X(10).
020900         03  WKS-DIF-QTY1          PIC 9(07).
021000         03  WKS-DIF-QTY2          PIC 9(07).
021100         03  WKS-DIF-STAT          PIC X(20).
021200     03  FILLER                    PIC X(01) VALUE SPACES.
021300******************************************************************
021400*              AREA DE INTERCAMBIO PARA ORDENAMIENTO             *
021500******************************************************************
021600 01  WKS-AREA-INTERCAMBIO.
021700     02  WKS-INT-BAR               PIC X(13).
021800     02  WKS-INT-MOD               PIC X(10).
021900     02  WKS-INT-COL               PIC X(15).
022000     02  WKS-INT-TAL               PIC X(10).
022100     02  WKS-INT-QTY1              PIC 9(07).
022200     02  WKS-INT-QTY2              PIC 9(07).
022300     02  WKS-INT-STAT              PIC X(20).
022400     02  FILLER                    PIC X(01) VALUE SPACES.
022500 01  WKS-AREA-INTERCAMBIO-R REDEFINES WKS-AREA-INTERCAMBIO.
022600     02  WKS-INT-PLANO             PIC X(90).
022700 01  WKS-CLAVE-ORDEN.
022800     02  WKS-CO-MOD                PIC X(10).
022900     02  WKS-CO-COL                PIC X(15).
023000     02  WKS-CO-TAL                PIC X(10).
023100     02  WKS-CO-BAR                PIC X(13).
023200     02  FILLER                    PIC X(01) VALUE SPACES.
023300 01  WKS-CLAVE-ORDEN-R REDEFINES WKS-CLAVE-ORDEN.
023400     02  WKS-CO-PLANA              PIC X(48).
023500 01  WKS-CLAVE-ORDEN-2.
023600     02  WKS-CO2-MOD               PIC X(10).
023700     02  WKS-CO2-COL               PIC X(15).
023800     02  WKS-CO2-TAL               PIC X(10).
023900     02  WKS-CO2-BAR               PIC X(13).
024000     02  FILLER                    PIC X(01) VALUE SPACES.
024100 01  WKS-CLAVE-ORDEN-2-R REDEFINES WKS-CLAVE-ORDEN-2.
024200     02  WKS-CO2-PLANA             PIC X(48).
024300 01  WKS-BANDERAS.
024400     02  WKS-HAY-DIFERENCIAS       PIC 9(01) VALUE ZEROES.
024500         88  HAY-DIFERENCIAS                 VALUE 1.
024600     02  FILLER                    PIC X(01) VALUE SPACES.
024700*
024800 01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
024900******************************************************************
025000*              M E N S A J E S   D E L   P R O G R A M A         *
025100******************************************************************
025200 01  WKS-MENSAJES.
025300     02  WKS-MSJ-ABRE-1            PIC X(45) VALUE
025400         "ERROR AL ABRIR ARCHIVOS DE ENTRADA DE STKDIF1".
025500     02  WKS-MSJ-ABRE-2            PIC X(45) VALUE
025600         "ERROR AL ABRIR ARCHIVO DE SALIDA STKDIFF    ".
025700     02  WKS-MSJ-TABLA-LLENA       PIC X(45) VALUE
025800         "TABLA DE EXISTENCIAS LLENA, VERIFICAR VOLUMEN".
025900     02  FILLER                    PIC X(01) VALUE SPACES.
026000 
026100 PROCEDURE DIVISION.
026200******************************************************************
026300*               S E C C I O N    P R I N C I P A L               *
026400******************************************************************
026500 000-MAIN SECTION.
026600     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-EXIT
026700     PERFORM 100-CARGA-STKFILE1    THRU 100-CARGA-STKFILE1-EXIT
026800             UNTIL FIN-STKFILE1
026900     PERFORM 150-CARGA-STKFILE2    THRU 150-CARGA-STKFILE2-EXIT
027000             UNTIL FIN-STKFILE2
027100     PERFORM 200-ORDENA-TABLA-1    THRU 200-ORDENA-TABLA-1-EXIT
027200     PERFORM 220-ORDENA-TABLA-2    THRU 220-ORDENA-TABLA-2-EXIT
027300     PERFORM 300-CRUZA-TABLAS      THRU 300-CRUZA-TABLAS-EXIT
027400     PERFORM 350-ORDENA-DIFERENCIA THRU 350-ORDENA-DIFERENCIA-EXIT
027500     PERFORM 380-ESCRIBE-DIFERENCIA THRU 380-ESCRIBE-DIFERENCIA-EXIT
027600     PERFORM 400-ESTADISTICAS      THRU 400-ESTADISTICAS-EXIT
027700     PERFORM 900-CIERRA-ARCHIVOS   THRU 900-CIERRA-ARCHIVOS-EXIT
027800     STOP RUN.
027900 000-MAIN-EXIT. EXIT.
028000 
028100 010-APERTURA-ARCHIVOS SECTION.
028200     ACCEPT WKS-HORA-INICIO FROM TIME
028300     ACCEPT WKS-FECHA-PROCESO FROM DATE
028400     OPEN INPUT  STKFILE1 STKFILE2
028500          OUTPUT STKDIFF
028600     IF (FS-STKFILE1 NOT = 0) OR (FS-STKFILE2 NOT = 0)
028700        DISPLAY WKS-MSJ-ABRE-1 UPON CONSOLE
028800        MOVE 91 TO RETURN-CODE
028900        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-EXIT
029000        STOP RUN
029100     END-IF
029200     IF FS-STKDIFF NOT = 0
029300        DISPLAY WKS-MSJ-ABRE-2 UPON CONSOLE
029400        MOVE 91 TO RETURN-CODE
029500        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-EXIT
029600        STOP RUN
029700     END-IF
029800     PERFORM 020-ESCRIBE-ENCABEZADO THRU 020-ESCRIBE-ENCABEZADO-EXIT.
029900 010-APERTURA-ARCHIVOS-EXIT. EXIT.
030000 
030100 020-ESCRIBE-ENCABEZADO SECTION.
030200     MOVE SPACES          TO REG-DIF-EXISTENCIA
030300     MOVE "BARCODE"       TO SDF-BARCODE
030400     MOVE "MODEL"         TO SDF-MODEL
030500     MOVE "COLOR"         TO SDF-COLOR
030600     MOVE "SIZE"          TO SDF-SIZE
030700     MOVE "STATUS"        TO SDF-STATUS
030800     WRITE REG-DIF-EXISTENCIA.
030900 020-ESCRIBE-ENCABEZADO-EXIT. EXIT.
031000 
031100******************************************************************
031200*          C A R G A   Y   D E P U R A C I O N   F I L E 1       *
031300******************************************************************
031400 100-CARGA-STKFILE1 SECTION.
031500     READ STKFILE1
031600          AT END
031700             MOVE 1 TO WKS-FIN-STKFILE1
031800             GO TO 100-CARGA-STKFILE1-EXIT
031900     END-READ
032000     ADD 1 TO WKS-CONT-FILE1
032100     PERFORM 110-ARRASTRA-CAMPOS-1 THRU 110-ARRASTRA-CAMPOS-1-EXIT
032200     PERFORM 120-LIMPIA-BARRAS-1   THRU 120-LIMPIA-BARRAS-1-EXIT
032300     IF (STK-BARCODE = SPACES) OR (STK-MODEL = SPACES)
032400        ADD 1 TO WKS-CONT-DESCARTES-1
032500        GO TO 100-CARGA-STKFILE1-EXIT
032600     END-IF
032700     IF STK-QTY IS NOT NUMERIC
032800        MOVE ZEROES TO STK-QTY
032900     END-IF
033000     PERFORM 130-DEFECTOS-1        THRU 130-DEFECTOS-1-EXIT
033100     PERFORM 140-INSERTA-TABLA-1   THRU 140-INSERTA-TABLA-1-EXIT.
033200 100-CARGA-STKFILE1-EXIT. EXIT.
033300 
033400 110-ARRASTRA-CAMPOS-1 SECTION.
033500*    MODELO Y NOMBRE SE ARRASTRAN SIEMPRE QUE VENGAN EN BLANCO
033600     IF STK-MODEL = SPACES
033700        MOVE WKS-ULTIMO-MODELO-1 TO STK-MODEL
033800     ELSE
033900        MOVE STK-MODEL           TO WKS-ULTIMO-MODELO-1
034000*          CAMBIO DE MODELO REINICIA EL ARRASTRE DE COLOR/PRECIO
034100        MOVE SPACES               TO WKS-ULTIMO-COLOR-1
034200        MOVE ZEROES               TO WKS-ULTIMO-PRECIO-1
034300     END-IF
034400     IF STK-NAME = SPACES
034500        MOVE WKS-ULTIMO-NOMBRE-1 TO STK-NAME
034600     ELSE
034700        MOVE STK-NAME            TO WKS-ULTIMO-NOMBRE-1
034800     END-IF
034900     IF STK-COLOR = SPACES
035000        MOVE WKS-ULTIMO-COLOR-1  TO STK-COLOR
035100     ELSE
035200        MOVE STK-COLOR           TO WKS-ULTIMO-COLOR-1
035300     END-IF
035400     IF STK-PRICE = ZEROES
035500        MOVE WKS-ULTIMO-PRECIO-1 TO STK-PRICE
035600     ELSE
035700        MOVE STK-PRICE           TO WKS-ULTIMO-PRECIO-1
035800     END-IF
035900     IF STK-COLOR = SPACES
036000        MOVE "N/A" TO STK-COLOR
036100     END-IF
036200     IF STK-SIZE  = SPACES
036300        MOVE "N/A" TO STK-SIZE
036400     END-IF.
036500 110-ARRASTRA-CAMPOS-1-EXIT. EXIT.
036600 
036700 120-LIMPIA-BARRAS-1 SECTION.
036800*    QUITA SUFIJO ".0" AL FINAL DEL CONTENIDO REAL DEL CODIGO
036900*    DE BARRAS, NO AL FINAL DEL ANCHO DECLARADO DEL CAMPO.
037000     MOVE 13 TO WKS-LARGO-BAR1
037100     PERFORM 121-BUSCA-LARGO-BARRAS-1
037200             THRU 121-BUSCA-LARGO-BARRAS-1-EXIT
037300             UNTIL (WKS-LARGO-BAR1 < 1)
037400                OR (STK-BARCODE(WKS-LARGO-BAR1:1) NOT = SPACE)
037500     IF WKS-LARGO-BAR1 > 1
037600        IF STK-BARCODE(WKS-LARGO-BAR1 - 1:2) = ".0"
037700           MOVE SPACES TO STK-BARCODE(WKS-LARGO-BAR1 - 1:2)
037800        END-IF
037900     END-IF.
038000 120-LIMPIA-BARRAS-1-EXIT. EXIT.
038100 121-BUSCA-LARGO-BARRAS-1 SECTION.
038200     SUBTRACT 1 FROM WKS-LARGO-BAR1.
038300 121-BUSCA-LARGO-BARRAS-1-EXIT. EXIT.
038400
038500 130-DEFECTOS-1 SECTION.
038600     IF STK-MODEL = SPACES
038700        MOVE "N/A" TO STK-MODEL
038800     END-IF.
038900 130-DEFECTOS-1-EXIT. EXIT.
039000 
039100 140-INSERTA-TABLA-1 SECTION.
039200*    RECHAZA BARRAS DUPLICADA, CONSERVA EL PRIMER REGISTRO LEIDO
039300     SET WKS-I1 TO 1
039400     PERFORM 141-BUSCA-DUPLICADO-1 THRU 141-BUSCA-DUPLICADO-1-EXIT
039500             VARYING WKS-I1 FROM 1 BY 1
039600             UNTIL WKS-I1 > WKS-CANT-STK-1
039700     IF WKS-CANT-STK-1 < 3000
039800        ADD 1 TO WKS-CANT-STK-1
039900        MOVE STK-BARCODE TO WKS-BAR-STK-1(WKS-CANT-STK-1)
040000        MOVE STK-MODEL   TO WKS-MOD-STK-1(WKS-CANT-STK-1)
040100        MOVE STK-COLOR   TO WKS-COL-STK-1(WKS-CANT-STK-1)
040200        MOVE STK-SIZE    TO WKS-TAL-STK-1(WKS-CANT-STK-1)
040300        MOVE STK-QTY     TO WKS-QTY-STK-1(WKS-CANT-STK-1)
040400     ELSE
040500        DISPLAY WKS-MSJ-TABLA-LLENA UPON CONSOLE
040600     END-IF.
040700 140-INSERTA-TABLA-1-EXIT. EXIT.
040800 
040900 141-BUSCA-DUPLICADO-1 SECTION.
041000     IF WKS-BAR-STK-1(WKS-I1) = STK-BARCODE
041100        MOVE 99999 TO WKS-I1
041200     END-IF.
041300 141-BUSCA-DUPLICADO-1-EXIT. EXIT.
041400 
041500******************************************************************
041600*          C A R G A   Y   D E P U R A C I O N   F I L E 2       *
041700*          (MISMAS REGLAS QUE FILE1, SOBRE REG-EXISTENCIA-2)     *
041800******************************************************************
041900 150-CARGA-STKFILE2 SECTION.
042000     READ STKFILE2
042100          AT END
042200             MOVE 1 TO WKS-FIN-STKFILE2
042300             GO TO 150-CARGA-STKFILE2-EXIT
042400     END-READ
042500     ADD 1 TO WKS-CONT-FILE2
042600     PERFORM 160-ARRASTRA-CAMPOS-2 THRU 160-ARRASTRA-CAMPOS-2-EXIT
042700     PERFORM 170-LIMPIA-BARRAS-2   THRU 170-LIMPIA-BARRAS-2-EXIT
042800     IF (SK2-BARCODE = SPACES) OR (SK2-MODEL = SPACES)
042900        ADD 1 TO WKS-CONT-DESCARTES-2
043000        GO TO 150-CARGA-STKFILE2-EXIT
043100     END-IF
043200     IF SK2-QTY IS NOT NUMERIC
043300        MOVE ZEROES TO SK2-QTY
043400     END-IF
043500     PERFORM 180-DEFECTOS-2        THRU 180-DEFECTOS-2-EXIT
043600     PERFORM 190-INSERTA-TABLA-2   THRU 190-INSERTA-TABLA-2-EXIT.
043700 150-CARGA-STKFILE2-EXIT. EXIT.
043800 
043900 160-ARRASTRA-CAMPOS-2 SECTION.
044000     IF SK2-MODEL = SPACES
044100        MOVE WKS-ULTIMO-MODELO-2 TO SK2-MODEL
044200     ELSE
044300        MOVE SK2-MODEL           TO WKS-ULTIMO-MODELO-2
044400        MOVE SPACES               TO WKS-ULTIMO-COLOR-2
044500        MOVE ZEROES               TO WKS-ULTIMO-PRECIO-2
044600     END-IF
044700     IF SK2-NAME = SPACES
044800        MOVE WKS-ULTIMO-NOMBRE-2 TO SK2-NAME
044900     ELSE
045000        MOVE SK2-NAME            TO WKS-ULTIMO-NOMBRE-2
045100     END-IF
045200     IF SK2-COLOR = SPACES
045300        MOVE WKS-ULTIMO-COLOR-2  TO SK2-COLOR
045400     ELSE
045500        MOVE SK2-COLOR           TO WKS-ULTIMO-COLOR-2
045600     END-IF
045700     IF SK2-PRICE = ZEROES
045800        MOVE WKS-ULTIMO-PRECIO-2 TO SK2-PRICE
045900     ELSE
046000        MOVE SK2-PRICE           TO WKS-ULTIMO-PRECIO-2
046100     END-IF
046200     IF SK2-COLOR = SPACES
046300        MOVE "N/A" TO SK2-COLOR
046400     END-IF
046500     IF SK2-SIZE  = SPACES
046600        MOVE "N/A" TO SK2-SIZE
046700     END-IF.
046800 160-ARRASTRA-CAMPOS-2-EXIT. EXIT.
046900 
047000 170-LIMPIA-BARRAS-2 SECTION.
047100*    MISMA REGLA DE 120-LIMPIA-BARRAS-1, SOBRE EL CODIGO DE
047200*    BARRAS DEL EXTRACTO ACTUAL (FILE2).
047300     MOVE 13 TO WKS-LARGO-BAR2
047400     PERFORM 171-BUSCA-LARGO-BARRAS-2
047500             THRU 171-BUSCA-LARGO-BARRAS-2-EXIT
047600             UNTIL (WKS-LARGO-BAR2 < 1)
047700                OR (SK2-BARCODE(WKS-LARGO-BAR2:1) NOT = SPACE)
047800     IF WKS-LARGO-BAR2 > 1
047900        IF SK2-BARCODE(WKS-LARGO-BAR2 - 1:2) = ".0"
048000           MOVE SPACES TO SK2-BARCODE(WKS-LARGO-BAR2 - 1:2)
048100        END-IF
048200     END-IF.
048300 170-LIMPIA-BARRAS-2-EXIT. EXIT.
048400 171-BUSCA-LARGO-BARRAS-2 SECTION.
048500     SUBTRACT 1 FROM WKS-LARGO-BAR2.
048600 171-BUSCA-LARGO-BARRAS-2-EXIT. EXIT.
048700
048800 180-DEFECTOS-2 SECTION.
048900     IF SK2-MODEL = SPACES
049000        MOVE "N/A" TO SK2-MODEL
049100     END-IF.
049200 180-DEFECTOS-2-EXIT. EXIT.
049300 
049400 190-INSERTA-TABLA-2 SECTION.
049500     SET WKS-I2 TO 1
049600     PERFORM 191-BUSCA-DUPLICADO-2 THRU 191-BUSCA-DUPLICADO-2-EXIT
049700             VARYING WKS-I2 FROM 1 BY 1
049800             UNTIL WKS-I2 > WKS-CANT-STK-2
049900     IF WKS-CANT-STK-2 < 3000
050000        ADD 1 TO WKS-CANT-STK-2
050100        MOVE SK2-BARCODE TO WKS-BAR-STK-2(WKS-CANT-STK-2)
050200        MOVE SK2-MODEL   TO WKS-MOD-STK-2(WKS-CANT-STK-2)
050300        MOVE SK2-COLOR   TO WKS-COL-STK-2(WKS-CANT-STK-2)
050400        MOVE SK2-SIZE    TO WKS-TAL-STK-2(WKS-CANT-STK-2)
050500        MOVE SK2-QTY     TO WKS-QTY-STK-2(WKS-CANT-STK-2)
050600        MOVE 0           TO WKS-STK-2-CASADO(WKS-CANT-STK-2)
050700     ELSE
050800        DISPLAY WKS-MSJ-TABLA-LLENA UPON CONSOLE
050900     END-IF.
051000 190-INSERTA-TABLA-2-EXIT. EXIT.
051100 
051200 191-BUSCA-DUPLICADO-2 SECTION.
051300     IF WKS-BAR-STK-2(WKS-I2) = SK2-BARCODE
051400        MOVE 99999 TO WKS-I2
051500     END-IF.
051600 191-BUSCA-DUPLICADO-2-EXIT. EXIT.
051700 
051800******************************************************************
051900*   O R D E N A   A M B A S   T A B L A S   P O R   B A R R A S  *
052000******************************************************************
052100 200-ORDENA-TABLA-1 SECTION.
052200     PERFORM 210-PASADA-ORDEN-1 THRU 210-PASADA-ORDEN-1-EXIT
052300             VARYING WKS-IX1 FROM 1 BY 1
052400             UNTIL WKS-IX1 > WKS-CANT-STK-1.
052500 200-ORDENA-TABLA-1-EXIT. EXIT.
052600 
052700 210-PASADA-ORDEN-1 SECTION.
052800     PERFORM 211-COMPARA-ORDEN-1 THRU 211-COMPARA-ORDEN-1-EXIT
052900             VARYING WKS-IX2 FROM 1 BY 1
053000             UNTIL WKS-IX2 > (WKS-CANT-STK-1 - WKS-IX1).
053100 210-PASADA-ORDEN-1-EXIT. EXIT.
053200 
053300 211-COMPARA-ORDEN-1 SECTION.
053400     IF WKS-BAR-STK-1(WKS-IX2) > WKS-BAR-STK-1(WKS-IX2 + 1)
053500        MOVE WKS-ENTRADA-STK-1(WKS-IX2)     TO WKS-AREA-INTERCAMBIO
053600        MOVE WKS-ENTRADA-STK-1(WKS-IX2 + 1) TO
053700             WKS-ENTRADA-STK-1(WKS-IX2)
053800        MOVE WKS-AREA-INTERCAMBIO           TO
053900             WKS-ENTRADA-STK-1(WKS-IX2 + 1)
054000     END-IF.
054100 211-COMPARA-ORDEN-1-EXIT. EXIT.
054200 
054300 220-ORDENA-TABLA-2 SECTION.
054400     PERFORM 230-PASADA-ORDEN-2 THRU 230-PASADA-ORDEN-2-EXIT
054500             VARYING WKS-IX1 FROM 1 BY 1
054600             UNTIL WKS-IX1 > WKS-CANT-STK-2.
054700 220-ORDENA-TABLA-2-EXIT. EXIT.
054800 
054900 230-PASADA-ORDEN-2 SECTION.
055000     PERFORM 231-COMPARA-ORDEN-2 THRU 231-COMPARA-ORDEN-2-EXIT
055100             VARYING WKS-IX2 FROM 1 BY 1
055200             UNTIL WKS-IX2 > (WKS-CANT-STK-2 - WKS-IX1).
055300 230-PASADA-ORDEN-2-EXIT. EXIT.
055400 
055500 231-COMPARA-ORDEN-2 SECTION.
055600     IF WKS-BAR-STK-2(WKS-IX2) > WKS-BAR-STK-2(WKS-IX2 + 1)
055700        MOVE WKS-ENTRADA-STK-2(WKS-IX2)     TO WKS-AREA-INTERCAMBIO
055800        MOVE WKS-ENTRADA-STK-2(WKS-IX2 + 1) TO
055900             WKS-ENTRADA-STK-2(WKS-IX2)
056000        MOVE WKS-AREA-INTERCAMBIO           TO
056100             WKS-ENTRADA-STK-2(WKS-IX2 + 1)
056200     END-IF.
056300 231-COMPARA-ORDEN-2-EXIT. EXIT.
056400 
056500******************************************************************
056600*     C R U C E   P L E N O   P O R   C O D I G O   D E         *
056700*     B A R R A S  ( F U L L   O U T E R   M E R G E )          *
056800******************************************************************
056900 300-CRUZA-TABLAS SECTION.
057000     PERFORM 310-PROCESA-FILE1 THRU 310-PROCESA-FILE1-EXIT
057100             VARYING WKS-IX1 FROM 1 BY 1
057200             UNTIL WKS-IX1 > WKS-CANT-STK-1
057300     PERFORM 330-PROCESA-SOLO-2 THRU 330-PROCESA-SOLO-2-EXIT
057400             VARYING WKS-IX2 FROM 1 BY 1
057500             UNTIL WKS-IX2 > WKS-CANT-STK-2.
057600 300-CRUZA-TABLAS-EXIT. EXIT.
057700 
057800 310-PROCESA-FILE1 SECTION.
057900     SET WKS-I2 TO 1
058000     SEARCH ALL WKS-ENTRADA-STK-2
058100        AT END
058200           PERFORM 320-EMITE-REMOVED THRU 320-EMITE-REMOVED-EXIT
058300        WHEN WKS-BAR-STK-2(WKS-I2) = WKS-BAR-STK-1(WKS-IX1)
058400           SET STK-2-CASADO(WKS-I2) TO TRUE
058500           IF WKS-QTY-STK-1(WKS-IX1) NOT = WKS-QTY-STK-2(WKS-I2)
058600              PERFORM 325-EMITE-CAMBIO THRU 325-EMITE-CAMBIO-EXIT
058700           END-IF
058800     END-SEARCH.
058900 310-PROCESA-FILE1-EXIT. EXIT.
059000 
059100 320-EMITE-REMOVED SECTION.
059200     IF WKS-CANT-DIF < 3000
059300        ADD 1 TO WKS-CANT-DIF
059400        MOVE WKS-BAR-STK-1(WKS-IX1) TO WKS-DIF-BAR(WKS-CANT-DIF)
059500        MOVE WKS-MOD-STK-1(WKS-IX1) TO WKS-DIF-MOD(WKS-CANT-DIF)
059600        MOVE WKS-COL-STK-1(WKS-IX1) TO WKS-DIF-COL(WKS-CANT-DIF)
059700        MOVE WKS-TAL-STK-1(WKS-IX1) TO WKS-DIF-TAL(WKS-CANT-DIF)
059800        MOVE WKS-QTY-STK-1(WKS-IX1) TO WKS-DIF-QTY1(WKS-CANT-DIF)
059900        MOVE 0                      TO WKS-DIF-QTY2(WKS-CANT-DIF)
060000        MOVE "REMOVED"              TO WKS-DIF-STAT(WKS-CANT-DIF)
060100        SET HAY-DIFERENCIAS TO TRUE
060200     END-IF.
060300 320-EMITE-REMOVED-EXIT. EXIT.
060400 
060500 325-EMITE-CAMBIO SECTION.
060600     IF WKS-CANT-DIF < 3000
060700        ADD 1 TO WKS-CANT-DIF
060800        MOVE WKS-BAR-STK-1(WKS-IX1) TO WKS-DIF-BAR(WKS-CANT-DIF)
060900        MOVE WKS-MOD-STK-2(WKS-I2)  TO WKS-DIF-MOD(WKS-CANT-DIF)
061000        MOVE WKS-COL-STK-2(WKS-I2)  TO WKS-DIF-COL(WKS-CANT-DIF)
061100        MOVE WKS-TAL-STK-2(WKS-I2)  TO WKS-DIF-TAL(WKS-CANT-DIF)
061200        MOVE WKS-QTY-STK-1(WKS-IX1) TO WKS-DIF-QTY1(WKS-CANT-DIF)
061300        MOVE WKS-QTY-STK-2(WKS-I2)  TO WKS-DIF-QTY2(WKS-CANT-DIF)
061400        MOVE "QTY CHANGED"          TO WKS-DIF-STAT(WKS-CANT-DIF)
061500        SET HAY-DIFERENCIAS TO TRUE
061600     END-IF.
061700 325-EMITE-CAMBIO-EXIT. EXIT.
061800 
061900 330-PROCESA-SOLO-2 SECTION.
062000     IF NOT STK-2-CASADO(WKS-IX2)
062100        IF WKS-CANT-DIF < 3000
062200           ADD 1 TO WKS-CANT-DIF
062300           MOVE WKS-BAR-STK-2(WKS-IX2) TO WKS-DIF-BAR(WKS-CANT-DIF)
062400           MOVE WKS-MOD-STK-2(WKS-IX2) TO WKS-DIF-MOD(WKS-CANT-DIF)
062500           MOVE WKS-COL-STK-2(WKS-IX2) TO WKS-DIF-COL(WKS-CANT-DIF)
062600           MOVE WKS-TAL-STK-2(WKS-IX2) TO WKS-DIF-TAL(WKS-CANT-DIF)
062700           MOVE 0                      TO WKS-DIF-QTY1(WKS-CANT-DIF)
062800           MOVE WKS-QTY-STK-2(WKS-IX2) TO WKS-DIF-QTY2(WKS-CANT-DIF)
062900           MOVE "ADDED"                TO WKS-DIF-STAT(WKS-CANT-DIF)
063000           SET HAY-DIFERENCIAS TO TRUE
063100        END-IF
063200     END-IF.
063300 330-PROCESA-SOLO-2-EXIT. EXIT.
063400 
063500******************************************************************
063600*   O R D E N A   T A B L A   D E   D I F E R E N C I A S        *
063700*   P O R   M O D E L O ,  C O L O R ,  T A L L A ,  B A R R A S *
063800******************************************************************
063900 350-ORDENA-DIFERENCIA SECTION.
064000     PERFORM 360-PASADA-ORDEN-DIF THRU 360-PASADA-ORDEN-DIF-EXIT
064100             VARYING WKS-IX1 FROM 1 BY 1
064200             UNTIL WKS-IX1 > WKS-CANT-DIF.
064300 350-ORDENA-DIFERENCIA-EXIT. EXIT.
064400 
064500 360-PASADA-ORDEN-DIF SECTION.
064600     PERFORM 361-COMPARA-ORDEN-DIF THRU 361-COMPARA-ORDEN-DIF-EXIT
064700             VARYING WKS-IX2 FROM 1 BY 1
064800             UNTIL WKS-IX2 > (WKS-CANT-DIF - WKS-IX1).
064900 360-PASADA-ORDEN-DIF-EXIT. EXIT.
065000 
065100 361-COMPARA-ORDEN-DIF SECTION.
065200     MOVE WKS-DIF-MOD(WKS-IX2)     TO WKS-CO-MOD
065300     MOVE WKS-DIF-COL(WKS-IX2)     TO WKS-CO-COL
065400     MOVE WKS-DIF-TAL(WKS-IX2)     TO WKS-CO-TAL
065500     MOVE WKS-DIF-BAR(WKS-IX2)     TO WKS-CO-BAR
065600     MOVE WKS-DIF-MOD(WKS-IX2 + 1) TO WKS-CO2-MOD
065700     MOVE WKS-DIF-COL(WKS-IX2 + 1) TO WKS-CO2-COL
065800     MOVE WKS-DIF-TAL(WKS-IX2 + 1) TO WKS-CO2-TAL
065900     MOVE WKS-DIF-BAR(WKS-IX2 + 1) TO WKS-CO2-BAR
066000     IF WKS-CO-PLANA > WKS-CO2-PLANA
066100        MOVE WKS-ENTRADA-DIF(WKS-IX2)     TO WKS-AREA-INTERCAMBIO
066200        MOVE WKS-ENTRADA-DIF(WKS-IX2 + 1) TO
066300             WKS-ENTRADA-DIF(WKS-IX2)
066400        MOVE WKS-AREA-INTERCAMBIO         TO
066500             WKS-ENTRADA-DIF(WKS-IX2 + 1)
066600     END-IF.
066700 361-COMPARA-ORDEN-DIF-EXIT. EXIT.
066800 
066900******************************************************************
067000*              E S C R I T U R A   D E L   R E P O R T E         *
067100******************************************************************
067200 380-ESCRIBE-DIFERENCIA SECTION.
067300     PERFORM 381-ESCRIBE-RENGLON THRU 381-ESCRIBE-RENGLON-EXIT
067400             VARYING WKS-ID FROM 1 BY 1
067500             UNTIL WKS-ID > WKS-CANT-DIF.
067600 380-ESCRIBE-DIFERENCIA-EXIT. EXIT.
067700 
067800 381-ESCRIBE-RENGLON SECTION.
067900     MOVE SPACES              TO REG-DIF-EXISTENCIA
068000     MOVE WKS-DIF-BAR(WKS-ID) TO SDF-BARCODE
068100     MOVE WKS-DIF-MOD(WKS-ID) TO SDF-MODEL
068200     MOVE WKS-DIF-COL(WKS-ID) TO SDF-COLOR
068300     MOVE WKS-DIF-TAL(WKS-ID) TO SDF-SIZE
068400     MOVE WKS-DIF-QTY1(WKS-ID) TO SDF-QTY-1
068500     MOVE WKS-DIF-QTY2(WKS-ID) TO SDF-QTY-2
068600     MOVE WKS-DIF-STAT(WKS-ID) TO SDF-STATUS
068700     WRITE REG-DIF-EXISTENCIA
068800     ADD 1 TO WKS-CONT-DIFERENCIAS.
068900 381-ESCRIBE-RENGLON-EXIT. EXIT.
069000 
069100******************************************************************
069200*                    E S T A D I S T I C A S                    *
069300******************************************************************
069400 400-ESTADISTICAS SECTION.
069500     ACCEPT WKS-HORA-FIN FROM TIME
069600     COMPUTE WKS-TIEMPO-CORRIDA = WKS-HORA-FIN - WKS-HORA-INICIO
069700     DISPLAY "TIEMPO DE CORRIDA (HHMMSSCC) : " WKS-TIEMPO-CORRIDA
069800     DISPLAY "******************************************".
069900     MOVE WKS-CANT-STK-1       TO WKS-MASCARA
070000     DISPLAY "BARRAS UNICAS CARGADAS FILE1 : " WKS-MASCARA
070100     MOVE WKS-CANT-STK-2       TO WKS-MASCARA
070200     DISPLAY "BARRAS UNICAS CARGADAS FILE2 : " WKS-MASCARA
070300     MOVE WKS-CONT-DIFERENCIAS TO WKS-MASCARA
070400     DISPLAY "TOTAL DE DIFERENCIAS         : " WKS-MASCARA
070500     IF NOT HAY-DIFERENCIAS
070600        DISPLAY "SIN DIFERENCIAS - STKDIFF QUEDA SOLO CON ENCABEZADO"
070700     END-IF
070800     DISPLAY "******************************************".
070900     PERFORM 410-ESCRIBE-TRAILER THRU 410-ESCRIBE-TRAILER-EXIT.
071000 400-ESTADISTICAS-EXIT. EXIT.
071100 
071200 410-ESCRIBE-TRAILER SECTION.
071300     MOVE SPACES          TO REG-DIF-EXISTENCIA
071400     MOVE "TRAILER"       TO SDF-BARCODE
071500     MOVE WKS-CONT-DIFERENCIAS TO WKS-MASCARA
071600     STRING "DIFS = " WKS-MASCARA
071700            DELIMITED BY SIZE INTO SDF-STATUS
071800     WRITE REG-DIF-EXISTENCIA.
071900 410-ESCRIBE-TRAILER-EXIT. EXIT.
072000 
072100******************************************************************
072200*                    C I E R R E   D E   A R C H I V O S         *
072300******************************************************************
072400 900-CIERRA-ARCHIVOS SECTION.
072500     CLOSE STKFILE1 STKFILE2 STKDIFF.
072600 900-CIERRA-ARCHIVOS-EXIT. EXIT.
