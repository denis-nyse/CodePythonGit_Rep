000100******************************************************************
000200* FECHA       : 02/05/1991                                       *
000300* PROGRAMADOR : RIGOBERTO OSORIO (SIC)                           *
000400* APLICACION  : CATALOGO Y EXISTENCIAS                           *
000500* PROGRAMA    : TXTRES1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL TEXTO CRUDO DE CADA PUBLICACION (POSTIN)  *
000800*             : LE QUITA LIGAS ("HTTP..."), MENCIONES ("@...")   *
000900*             : Y ETIQUETAS ("#..."), COLAPSA LOS ESPACIOS EN    *
001000*             : BLANCO Y RECORTA EL RESULTADO A 300 CARACTERES   *
001100*             : (CON PUNTOS SUSPENSIVOS SI SE TRUNCA), GRABANDO  *
001200*             : EL RESUMEN EN POSTOUT.                           *
001300* ARCHIVOS    : POSTIN=E,POSTOUT=S                               *
001400* ACCION (ES) : R=RESUMIR                                        *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 100310                                           *
001700* NOMBRE      : RESUMEN DE TEXTO DE PUBLICACIONES                *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    TXTRES1.
002100 AUTHOR.                        RIGOBERTO OSORIO.
002200 INSTALLATION.                  DEPTO SISTEMAS - CATALOGO.
002300 DATE-WRITTEN.                  02/05/1991.
002400 DATE-COMPILED.
002500 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002600******************************************************************
002700*                     H I S T O R I A L   D E                   *
002800*                    M O D I F I C A C I O N E S                *
002900******************************************************************
003000* FECHA       PROGRAMADOR  TICKET     DESCRIPCION                *
003100* ----------  -----------  ---------  ------------------------- *
003200* 02/05/1991  SIC          BPM100310  VERSION INICIAL, QUITA     *
003300*                                     LIGAS Y COLAPSA ESPACIOS.  *
003400* 14/01/1993  SIC          BPM100530  SE AGREGA EL RECORTE DE    *
003500*                                     LA MENCION "@..." Y DE LA  *
003600*                                     ETIQUETA "#...".           *
003700* 08/08/1994  RML          BPM100790  RECORTE A 300 CARACTERES   *
003800*                                     CON PUNTOS SUSPENSIVOS.    *
003900* 27/03/1996  JCP          BPM101010  SE RECONOCE "HTTP" EN      *
004000*                                     MAYUSCULAS O MINUSCULAS.   *
004100* 19/09/1998  MGB          BPM101450  REVISION Y2K - CAMPOS DE   *
004200*                                     FECHA DE PROCESO AMPLIADOS *
004300*                                     A CUATRO DIGITOS DE ANIO.  *
004400* 06/02/1999  MGB          BPM101460  PRUEBAS DE PASO DE SIGLO   *
004500*                                     SOBRE WKS-FECHA-PROCESO.   *
004600* 15/07/2002  LFC          BPM101720  TABLA DE PALABRAS AMPLIADA *
004700*                                     A 200 POR PUBLICACIONES    *
004800*                                     MAS LARGAS.                *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01                     IS TOP-OF-FORM
005400     CLASS CLASE-DIGITOS     IS "0" THRU "9"
005500     UPSI-0 ON STATUS        IS SW-CORRIDA-CON-EXTRAS.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800******************************************************************
005900*              A R C H I V O S   D E   E N T R A D A / S A L I D A *
006000******************************************************************
006100     SELECT POSTIN   ASSIGN   TO POSTIN
006200            ORGANIZATION      IS LINE SEQUENTIAL
006300            FILE STATUS       IS FS-POSTIN
006400                                 FSE-POSTIN.
006500     SELECT POSTOUT  ASSIGN   TO POSTOUT
006600            ORGANIZATION      IS LINE SEQUENTIAL
006700            FILE STATUS       IS FS-POSTOUT
006800                                 FSE-POSTOUT.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200*1 -->TEXTO CRUDO DE LA PUBLICACION
007300 FD  POSTIN.
007400     COPY PSTREG1.
007500*2 -->RESUMEN YA DEPURADO
007600 FD  POSTOUT.
007700     COPY PSTREG2.
007800
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*     CONTROL DE TIEMPO DE CORRIDA (BITACORA DE OPERACION)       *
008200******************************************************************
008300 77  WKS-HORA-INICIO                 PIC 9(08).
008400 77  WKS-HORA-FIN                    PIC 9(08).
008500 77  WKS-TIEMPO-CORRIDA       COMP-3 PIC S9(15).
008600******************************************************************
008700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008800******************************************************************
008900 01  WKS-FS-STATUS.
009000     02  FS-POSTIN                 PIC 9(02) VALUE ZEROES.
009100     02  FSE-POSTIN.
009200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
009300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
009400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
009500     02  FS-POSTOUT                PIC 9(02) VALUE ZEROES.
009600     02  FSE-POSTOUT.
009700         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
009800         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
009900         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010000     04  FILLER                    PIC X(01) VALUE SPACES.
010100******************************************************************
010200*              R E C U R S O S   D E   T R A B A J O             *
010300******************************************************************
010400 01  WKS-CAMPOS-DE-TRABAJO.
010500     02  WKS-PROGRAMA              PIC X(08) VALUE "TXTRES1 ".
010600     02  WKS-FIN-POSTIN            PIC 9(01) VALUE ZEROES.
010700         88  FIN-POSTIN                       VALUE 1.
010800*                  CONTADORES (COMP)
010900     02  WKS-CONT-LEIDOS           PIC 9(05) COMP VALUE ZEROES.
011000     02  WKS-CONT-TRUNCADOS        PIC 9(05) COMP VALUE ZEROES.
011100*                  SUBINDICES Y PUNTEROS (COMP)
011200     02  WKS-IX1                   PIC 9(05) COMP VALUE ZEROES.
011300     02  WKS-PUNTERO               PIC 9(04) COMP VALUE 1.
011400     02  WKS-PUNTERO-SALE          PIC 9(04) COMP VALUE 1.
011500     02  WKS-LARGO-SALE            PIC 9(04) COMP VALUE ZEROES.
011600     02  FILLER                    PIC X(01) VALUE SPACES.
011700*
011800*                  FECHA DE PROCESO RECIBIDA DEL SISTEMA
011900 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
012000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012100     02  WKS-ANIO-PROC             PIC 9(04).
012200     02  WKS-MES-PROC              PIC 9(02).
012300     02  WKS-DIA-PROC              PIC 9(02).
012400******************************************************************
012500*              A R E A   D E   T R A B A J O   D E L   T E X T O *
012600******************************************************************
012700 01  WKS-TEXTO-ENTRA               PIC X(1000).
012800 01  WKS-TEXTO-SALE                 PIC X(1000).
012900 01  WKS-TEXTO-SALE-R REDEFINES WKS-TEXTO-SALE.
013000     02  WKS-TEXTO-SALE-300        PIC X(300).
013100     02  FILLER                    PIC X(700).
013200 01  WKS-PALABRA-TMP                PIC X(80).
013300******************************************************************
013400*  TABLA DE PALABRAS DEL RENGLON, ESCANEADA CON UNSTRING/POINTER *
013500******************************************************************
013600 01  WKS-TABLA-PALABRAS.
013700     02  WKS-CANT-PALABRAS         PIC 9(03) COMP VALUE ZEROES.
013800     02  WKS-ENTRADA-PALABRA OCCURS 0 TO 200 TIMES
013900                           DEPENDING ON WKS-CANT-PALABRAS
014000                           INDEXED   BY  WKS-JW.
014100         03  WKS-PALABRA           PIC X(80).
014200         03  WKS-PALABRA-MAYUS     PIC X(80).
014300         03  WKS-PALABRA-BORRA     PIC 9(01).
014400             88  PALABRA-SE-BORRA            VALUE 1.
014500         03  FILLER                    PIC X(01) VALUE SPACES.
014600 01  WKS-AREA-CLASIFICA.
014700     02  WKS-LETRAS-MINUS          PIC X(26) VALUE
014800         "abcdefghijklmnopqrstuvwxyz".
014900     02  WKS-LETRAS-MAYUS          PIC X(26) VALUE
015000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015100     02  FILLER                    PIC X(01) VALUE SPACES.
015200 01  WKS-AREA-CLASIFICA-R REDEFINES WKS-AREA-CLASIFICA.
015300     02  FILLER                    PIC X(52).
015400*
015500 01  WKS-BANDERAS.
015600     02  WKS-SE-TRUNCO             PIC 9(01) VALUE ZEROES.
015700         88  SE-TRUNCO                        VALUE 1.
015800     02  FILLER                    PIC X(01) VALUE SPACES.
015900*
016000 01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
016100******************************************************************
016200*              M E N S A J E S   D E L   P R O G R A M A         *
016300******************************************************************
016400 01  WKS-MENSAJES.
016500     02  WKS-MSJ-ABRE-1            PIC X(45) VALUE
016600         "ERROR AL ABRIR ARCHIVOS DE TXTRES1          ".
016700     02  WKS-MSJ-TABLA-LLENA       PIC X(45) VALUE
016800         "TABLA DE PALABRAS LLENA, RENGLON TRUNCADO   ".
016900     02  FILLER                    PIC X(01) VALUE SPACES.
017000
017100 PROCEDURE DIVISION.
017200******************************************************************
017300*               S E C C I O N    P R I N C I P A L               *
017400******************************************************************
017500 000-MAIN SECTION.
017600     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-EXIT
017700     PERFORM 100-LEE-POST          THRU 100-LEE-POST-EXIT
017800             UNTIL FIN-POSTIN
017900     PERFORM 400-ESTADISTICAS      THRU 400-ESTADISTICAS-EXIT
018000     PERFORM 900-CIERRA-ARCHIVOS   THRU 900-CIERRA-ARCHIVOS-EXIT
018100     STOP RUN.
018200 000-MAIN-EXIT. EXIT.
018300
018400 010-APERTURA-ARCHIVOS SECTION.
018500     ACCEPT WKS-HORA-INICIO FROM TIME
018600     ACCEPT WKS-FECHA-PROCESO FROM DATE
018700     OPEN INPUT  POSTIN
018800          OUTPUT POSTOUT
018900     IF FS-POSTIN NOT = 0 OR FS-POSTOUT NOT = 0
019000        DISPLAY WKS-MSJ-ABRE-1 UPON CONSOLE
019100        MOVE 91 TO RETURN-CODE
019200        STOP RUN
019300     END-IF.
019400 010-APERTURA-ARCHIVOS-EXIT. EXIT.
019500
019600******************************************************************
019700*     L E C T U R A   Y   R E S U M E N   D E   U N   P O S T    *
019800******************************************************************
019900 100-LEE-POST SECTION.
020000     READ POSTIN
020100          AT END
020200             MOVE 1 TO WKS-FIN-POSTIN
020300             GO TO 100-LEE-POST-EXIT
020400     END-READ
020500     ADD 1 TO WKS-CONT-LEIDOS
020600     MOVE POST-TEXT-IN TO WKS-TEXTO-ENTRA
020700     PERFORM 110-PARTE-EN-PALABRAS THRU 110-PARTE-EN-PALABRAS-EXIT
020800     PERFORM 130-MARCA-TOKENS-BORRA
020900             THRU 130-MARCA-TOKENS-BORRA-EXIT
021000             VARYING WKS-IX1 FROM 1 BY 1
021100             UNTIL WKS-IX1 > WKS-CANT-PALABRAS
021200     PERFORM 150-ARMA-SALIDA       THRU 150-ARMA-SALIDA-EXIT
021300     PERFORM 170-TRUNCA-Y-ESCRIBE  THRU 170-TRUNCA-Y-ESCRIBE-EXIT.
021400 100-LEE-POST-EXIT. EXIT.
021500
021600******************************************************************
021700*     P A R T E   E L   R E N G L O N   E N   P A L A B R A S    *
021800******************************************************************
021900 110-PARTE-EN-PALABRAS SECTION.
022000     MOVE 1 TO WKS-PUNTERO
022100     MOVE 0 TO WKS-CANT-PALABRAS
022200     PERFORM 120-EXTRAE-PALABRA THRU 120-EXTRAE-PALABRA-EXIT
022300             UNTIL WKS-PUNTERO > 1000.
022400 110-PARTE-EN-PALABRAS-EXIT. EXIT.
022500
022600 120-EXTRAE-PALABRA SECTION.
022700     MOVE SPACES TO WKS-PALABRA-TMP
022800     UNSTRING WKS-TEXTO-ENTRA DELIMITED BY ALL SPACE
022900              INTO WKS-PALABRA-TMP
023000              WITH POINTER WKS-PUNTERO
023100              ON OVERFLOW
023200                 MOVE 1001 TO WKS-PUNTERO
023300     END-UNSTRING
023400     IF WKS-PALABRA-TMP NOT = SPACES
023500        IF WKS-CANT-PALABRAS < 200
023600           ADD 1 TO WKS-CANT-PALABRAS
023700           MOVE WKS-PALABRA-TMP TO WKS-PALABRA(WKS-CANT-PALABRAS)
023800           MOVE 0               TO
023900                WKS-PALABRA-BORRA(WKS-CANT-PALABRAS)
024000        ELSE
024100           DISPLAY WKS-MSJ-TABLA-LLENA UPON CONSOLE
024200           MOVE 1001 TO WKS-PUNTERO
024300        END-IF
024400     END-IF.
024500 120-EXTRAE-PALABRA-EXIT. EXIT.
024600
024700******************************************************************
024800*     M A R C A   L I G A S ,   M E N C I O N E S   Y            *
024900*     E T I Q U E T A S   P A R A   B O R R A R S E              *
025000******************************************************************
025100 130-MARCA-TOKENS-BORRA SECTION.
025200     MOVE WKS-PALABRA(WKS-IX1)     TO WKS-PALABRA-MAYUS(WKS-IX1)
025300     INSPECT WKS-PALABRA-MAYUS(WKS-IX1)
025400             CONVERTING WKS-LETRAS-MINUS TO WKS-LETRAS-MAYUS
025500     IF WKS-PALABRA-MAYUS(WKS-IX1)(1:4) = "HTTP"
025600        SET PALABRA-SE-BORRA(WKS-IX1) TO TRUE
025700     ELSE
025800        IF WKS-PALABRA(WKS-IX1)(1:1) = "@"
025900           SET PALABRA-SE-BORRA(WKS-IX1) TO TRUE
026000        ELSE
026100           IF WKS-PALABRA(WKS-IX1)(1:1) = "#"
026200              SET PALABRA-SE-BORRA(WKS-IX1) TO TRUE
026300           END-IF
026400        END-IF
026500     END-IF.
026600 130-MARCA-TOKENS-BORRA-EXIT. EXIT.
026700
026800******************************************************************
026900*     A R M A   L A   S A L I D A   C O N   L A S               *
027000*     P A L A B R A S   Q U E   S O B R E V I V E N              *
027100******************************************************************
027200 150-ARMA-SALIDA SECTION.
027300     MOVE SPACES TO WKS-TEXTO-SALE
027400     MOVE 1      TO WKS-PUNTERO-SALE
027500     PERFORM 160-AGREGA-PALABRA THRU 160-AGREGA-PALABRA-EXIT
027600             VARYING WKS-IX1 FROM 1 BY 1
027700             UNTIL WKS-IX1 > WKS-CANT-PALABRAS
027800     COMPUTE WKS-LARGO-SALE = WKS-PUNTERO-SALE - 1.
027900 150-ARMA-SALIDA-EXIT. EXIT.
028000
028100 160-AGREGA-PALABRA SECTION.
028200     IF NOT PALABRA-SE-BORRA(WKS-IX1)
028300        IF WKS-PUNTERO-SALE > 1
028400           STRING " " DELIMITED BY SIZE
028500                  INTO WKS-TEXTO-SALE
028600                  WITH POINTER WKS-PUNTERO-SALE
028700        END-IF
028800        STRING WKS-PALABRA(WKS-IX1) DELIMITED BY SPACE
028900               INTO WKS-TEXTO-SALE
029000               WITH POINTER WKS-PUNTERO-SALE
029100     END-IF.
029200 160-AGREGA-PALABRA-EXIT. EXIT.
029300
029400******************************************************************
029500*     T R U N C A   A   3 0 0   Y   E S C R I B E   E L          *
029600*     R E S U M E N   E N   P O S T O U T                        *
029700******************************************************************
029800 170-TRUNCA-Y-ESCRIBE SECTION.
029900     MOVE 0 TO WKS-SE-TRUNCO
030000     MOVE SPACES TO REG-POST-SALIDA
030100     IF WKS-LARGO-SALE > 300
030200        MOVE WKS-TEXTO-SALE-300    TO POST-TEXT-OUT(1:300)
030300        MOVE "..."                 TO POST-TEXT-OUT(301:3)
030400        SET SE-TRUNCO TO TRUE
030500        ADD 1 TO WKS-CONT-TRUNCADOS
030600     ELSE
030700        IF WKS-LARGO-SALE > 0
030800           MOVE WKS-TEXTO-SALE(1:WKS-LARGO-SALE) TO
030900                POST-TEXT-OUT(1:WKS-LARGO-SALE)
031000        END-IF
031100     END-IF
031200     WRITE REG-POST-SALIDA.
031300 170-TRUNCA-Y-ESCRIBE-EXIT. EXIT.
031400
031500******************************************************************
031600*                    E S T A D I S T I C A S                    *
031700******************************************************************
031800 400-ESTADISTICAS SECTION.
031900     ACCEPT WKS-HORA-FIN FROM TIME
032000     COMPUTE WKS-TIEMPO-CORRIDA = WKS-HORA-FIN - WKS-HORA-INICIO
032100     DISPLAY "TIEMPO DE CORRIDA (HHMMSSCC) : " WKS-TIEMPO-CORRIDA
032200     DISPLAY "******************************************".
032300     MOVE WKS-CONT-LEIDOS    TO WKS-MASCARA
032400     DISPLAY "PUBLICACIONES LEIDAS         : " WKS-MASCARA
032500     MOVE WKS-CONT-TRUNCADOS TO WKS-MASCARA
032600     DISPLAY "RESUMENES TRUNCADOS A 300    : " WKS-MASCARA
032700     DISPLAY "******************************************".
032800 400-ESTADISTICAS-EXIT. EXIT.
032900
033000******************************************************************
033100*                    C I E R R E   D E   A R C H I V O S         *
033200******************************************************************
033300 900-CIERRA-ARCHIVOS SECTION.
033400     CLOSE POSTIN POSTOUT.
033500 900-CIERRA-ARCHIVOS-EXIT. EXIT.
